000100*===============================================================
000200*   COPY   : SINRSLT
000300*   TITULO : REGISTRO DE RESULTADO ADJUDICADO DEL SINIESTRO
000400*   USADO POR : PROCSIN
000500*----------------------------------------------------------------
000600* UN REGISTRO POR CADA SINIESTRO LEIDO DE SINCLA (INCLUSO LOS QUE
000700* QUEDAN 'NO-APLICA' O 'ERROR' - VER OUT-ESTADO ABAJO). ESTE ES EL
000800* ARCHIVO QUE CONSUME EL AREA DE PAGOS PARA GENERAR LAS ORDENES DE
000900* INDEMNIZACION; NO SE REGRABA NI SE CORRIGE DESDE AQUI -
001000* CUALQUIER AJUSTE POSTERIOR AL VEREDICTO SE HACE POR UN SINIESTRO
001100* DE REPROCESO, NUNCA MODIFICANDO ESTE ARCHIVO A MANO.
001200*----------------------------------------------------------------
001300*   REV  FECHA        QUIEN   DESCRIPCION
001400*   1.0  1991-04-08   RM      LAYOUT ORIGINAL DEL ARCHIVO SINRES.
001500*   1.1  1998-09-14   HG      AJUSTE MILENIO - SIN CAMBIO DE
001600*                             LAYOUT NI DE CODIGO. SE REVISO EL
001700*                             COPY SINCLAIM (VER SU HISTORICO)
001800*                             Y NO HIZO FALTA TOCAR PROCSIN.
001900*===============================================================
002000 01  REG-SINRES.
002100* MISMA CLAVE QUE EL SINIESTRO DE ORIGEN EN SINCLA/SINEVI.
002200     05  OUT-CLAVE.
002300         10  OUT-COD-SINIESTRO       PIC X(10).
002400*    VEREDICTO DE RESPONSABILIDAD. OUT-COD-RESPUESTA ES EL CODIGO
002500*    DE LA MATRIZ FASECOLDA ("A ","B ","C ","NA") CUANDO EL
002600*    SINIESTRO NO ESTABA EN DISPUTA, O "NG" (NEGOCIADO) CUANDO SE
002700*    RESOLVIO POR EL NEGOCIADOR ITERATIVO (PROCSIN, PARR. 0320-
002800*    0326). OUT-RESPONSABLE Y LOS PORCENTAJES SON EL RESULTADO YA
002900*    TRADUCIDO A TEXTO/NUMEROS PARA EL AREA DE PAGOS.
003000     05  OUT-VEREDICTO.
003100         10  OUT-COD-RESPUESTA       PIC X(02).
003200         10  OUT-RESPONSABLE         PIC X(12).
003300         10  OUT-PCT-A               PIC 9(03).
003400         10  OUT-PCT-B               PIC 9(03).
003500* CIRCUNSTANCIAS FINALES DE CADA VEHICULO (YA CLASIFICADAS SI
003600* VINIERON EN CERO - VER PROCSIN, PARR. 0200-0230).
003700     05  OUT-CIRCUNSTANCIAS.
003800         10  OUT-CIRC-A              PIC 9(02).
003900         10  OUT-CIRC-B              PIC 9(02).
004000*    INDEMNIZACION QUE EL SEGURO DEL VEHICULO A LE PAGA AL
004100*    VEHICULO B (POR LA PARTE DE RESPONSABILIDAD DE A). YA VIENE
004200*    REDONDEADA A 2 DECIMALES (COMPUTE ROUNDED, PROCSIN PARR. 0500
004300*    - CORRECCION S-0578, VER HISTORICO DE PROCSIN).
004400     05  OUT-INDEMNIZA-A-A-B.
004500         10  OUT-BRUTO-A-A-B         PIC 9(09)V99.
004600         10  OUT-DEDUCIBLE-B         PIC 9(09)V99.
004700         10  OUT-NETO-A-A-B          PIC 9(09)V99.
004800* INDEMNIZACION EN SENTIDO CONTRARIO (B PAGA A A) - MISMA
004900* ESTRUCTURA QUE OUT-INDEMNIZA-A-A-B.
005000     05  OUT-INDEMNIZA-B-A-A.
005100         10  OUT-BRUTO-B-A-A         PIC 9(09)V99.
005200         10  OUT-DEDUCIBLE-A         PIC 9(09)V99.
005300         10  OUT-NETO-B-A-A          PIC 9(09)V99.
005400*    "PROCESADO" = SE LIQUIDO INDEMNIZACION. "NO-APLICA" = HABIA
005500*    RESPONSABLE PERO NO INDEMNIZACION QUE PAGAR (VER PROCSIN
005600*    PARR. 0450), O NO SE PUDO DETERMINAR RESPONSABLE (MATRIZ =
005700*    NA). "ERROR" = SIN-CIRC-A/B FUERA DE RANGO 01-15.
005800     05  OUT-ESTADO                  PIC X(10).
005900     05  FILLER                      PIC X(15) VALUE SPACES.
