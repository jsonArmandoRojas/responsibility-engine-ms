000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROCSIN-COB.
000300 AUTHOR. RAMIRO MELO.
000400 INSTALLATION. CIA DE SEGUROS ANDINA S.A. - DPTO SISTEMAS.
000500 DATE-WRITTEN. 08/04/1991.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - DPTO SINIESTROS.
000800*===============================================================
000900*   PROCSIN - MOTOR DE RESPONSABILIDAD - SINIESTROS DE TRANSITO
001000*   FINALIDADE : LEE SINIESTROS DE 2 VEHICULOS (SINCLA), LOS
001100*   CLASIFICA POR CIRCUNSTANCIA, DETERMINA RESPONSABILIDAD POR
001200*   TABLA (FASECOLDA) O POR NEGOCIACION (SINIESTROS EN DISPUTA
001300*   -- USA SINEVI), LIQUIDA INDEMNIZACION Y GRABA EL RESULTADO
001400*   EN SINRES.  EMITE RELATORIO DE CONTROL EN SINREP.
001500*----------------------------------------------------------------
001600* ESTE PROCESO CORRE UNA VEZ POR DIA, DESPUES DEL CIERRE DE LA
001700* MESA DE RADICACION, SOBRE TODOS LOS SINIESTROS QUE QUEDARON
001800* LISTOS EN SINCLA DURANTE LA JORNADA. NO ES INTERACTIVO: NO HAY
001900* PANTALLAS NI CONSULTA EN LINEA, TODO EL RESULTADO SALE POR
002000* SINRES (PARA EL AREA DE PAGOS) Y POR EL RELATORIO IMPRESO SINREP
002100* (PARA EL SUPERVISOR DE SINIESTROS). LA TABLA DE RESPONSABILIDAD
002200* (WS-TABLA-MATRIZ) REPRODUCE LA CIRCULAR DE FASECOLDA VIGENTE
002300* PARA CHOQUES ENTRE DOS VEHICULOS PARTICULARES -- NO CUBRE MOTOS,
002400* PEATONES NI SINIESTROS DE MAS DE 2 VEHICULOS, ESOS QUEDAN
002500* SIEMPRE COMO NO-APLICA PARA REVISION MANUAL.
002600*----------------------------------------------------------------
002700* HISTORICO DE MODIFICACIONES
002800* VRS  FECHA        QUIEN  SOL.NO   DESCRIPCION
002900* 1.0  08/04/1991   RM     S-0091   PRIMERA VERSION - SOLO TABLA
003000*                                   DE RESPONSABILIDAD, SIN
003100*                                   NEGOCIACION PARA DISPUTAS.
003200* 1.1  02/11/1993   RM     S-0247   SE AGREGA ARCHIVO SINEVI Y
003300*                                   PARRAFOS 0320-0340 PARA
003400*                                   SINIESTROS CON DISPUTA-FLAG
003500*                                   = "Y" (NEGOCIACION ITERADA).
003600* 1.2  19/06/1996   HG     S-0398   SE AGREGA CLASIFICADOR DE
003700*                                   CIRCUNSTANCIA POR PALABRAS
003800*                                   CLAVE (PARR. 0200-0220)
003900*                                   CUANDO SIN-CIRC VIENE EN 00.
004000* 1.3  14/09/1998   HG     S-0455   AJUSTE MILENIO.  SE REVISA
004100*                                   EL COPY SINCLAIM: SIN-FECHA-
004200*                                   SINIESTRO YA TRAE AAAA-MM-DD
004300*                                   (4 DIG. DE ANO) DESDE LA
004400*                                   V.1.1 - NO SE REQUIRIO
004500*                                   CAMBIO DE CODIGO EN PARR.
004600*                                   0100 NI EN OTRA PARTE.
004700* 1.4  25/01/1999   HG     S-0461   REVISION FIN DE SIGLO. SE
004800*                                   CONFIRMA QUE WS-ITER Y LOS
004900*                                   ACUMULADORES COMP NO USAN
005000*                                   2 DIGITOS DE ANO EN NINGUNA
005100*                                   PARTE DEL CALCULO.
005200* 1.5  30/03/2001   FR     S-0512   SE CORRIGE FACTOR-COBERTURA
005300*                                   PARA COBERTURA DISTINTA DE
005400*                                   P/S/B (DEBE QUEDAR EN 0.70)
005500*                                   VER PARR. 0400.
005600* 1.6  17/07/2003   FR     S-0560   SE AGREGA BLOQUE DE TOTALES
005700*                                   DE CONTROL AL PIE DEL
005800*                                   RELATORIO (PARR. 0600).
005900* 1.7  11/02/2009   JQ     S-0578   OUT-BRUTO/DEDUCIBLE/NETO SE
006000*                                   REDONDEABAN POR UN MOVE
006100*                                   SIMPLE DESDE LOS CAMPOS DE
006200*                                   4 DECIMALES - TRUNCABA EN
006300*                                   VEZ DE REDONDEAR. SE CAMBIA
006400*                                   A COMPUTE ROUNDED (PARR.
006500*                                   0500). LOS TOTALES DE PIE
006600*                                   AHORA SUMAN DESDE LOS OUT-*
006700*                                   YA REDONDEADOS (PARR. 0510).
006800*                                   SE QUITA UN MOVE MUERTO EN
006900*                                   PARR. 0420 (WS-DEDUC-B-MIN
007000*                                   SE SOBREESCRIBIA SIN USO).
007100* 1.8  03/06/2011   JQ     S-0591   SE REESCRIBE TODO EL CONTROL
007200*                                   DE FLUJO CON GO TO EN VEZ DE
007300*                                   PERFORM, SIGUIENDO EL ESTILO
007400*                                   DE LOS DEMAS PROGRAMAS DEL
007500*                                   DEPARTAMENTO. SE ELIMINA EL
007600*                                   PARRAFO 0000-INICIO.
007700* 1.9  22/09/2014   JQ     S-0603   SE QUITA EL INDEXED BY QUE NO
007800*                                   SE USABA EN WS-PALABRA-ITEM
007900*                                   (PARR. 0210 SIEMPRE USA EL
008000*                                   SUBSCRITO WS-IDX-PAL). SE
008100*                                   REESCRIBE PARR. 0322 SIN
008200*                                   END-IF, IGUAL A LOS DEMAS
008300*                                   IF DEL PROGRAMA (CASCADA
008400*                                   PLANA, CIERRE POR PUNTO).
008500* 2.0  10/08/2026   JQ     S-0619   AUDITORIA DE DOCUMENTACION
008600*                                   DEL DEPARTAMENTO (NORMATIVO
008700*                                   DE CALIDAD 2026): SE AMPLIA
008800*                                   EL COMENTARIO DE CADA
008900*                                   PARRAFO Y DE LAS AREAS DE
009000*                                   WORKING-STORAGE PARA QUE
009100*                                   CUALQUIER PROGRAMADOR NUEVO
009200*                                   PUEDA SEGUIR LA LOGICA DEL
009300*                                   MOTOR SIN TENER QUE LEER
009400*                                   TODO EL CODIGO LINEA POR
009500*                                   LINEA. NO SE TOCA NINGUNA
009600*                                   REGLA DE NEGOCIO NI FORMULA
009700*                                   EXISTENTE EN ESTA REVISION.
009800*================================================================
009900
010000 ENVIRONMENT DIVISION.
010100 CONFIGURATION SECTION.
010200* C01 CONTROLA EL SALTO DE PAGINA (AFTER PAGE) DE SINREP -
010300* MISMO CANAL 1 QUE USAN LOS DEMAS PROGRAMAS DEL DEPARTAMENTO.
010400 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
010500 INPUT-OUTPUT SECTION.
010600 FILE-CONTROL.
010700
010800* SINCLA - ENTRADA. UN REGISTRO POR SINIESTRO A ADJUDICAR.
010900     SELECT SINCLA ASSIGN TO DISK
011000                   FILE STATUS IS STAT-SINCLA.
011100
011200* SINEVI - ENTRADA, SOLO PARA SINIESTROS EN DISPUTA. EL ARCHIVO
011300* PUEDE VENIR VACIO EN UN LOTE SIN NINGUNA DISPUTA (STAT 05,
011400* TRATADO IGUAL QUE 00 EN 0010-ABRIR-ARQUIVOS).
011500     SELECT SINEVI ASSIGN TO DISK
011600                   FILE STATUS IS STAT-SINEVI.
011700
011800* SINRES - SALIDA. EL RESULTADO ADJUDICADO QUE CONSUME PAGOS.
011900     SELECT SINRES ASSIGN TO DISK
012000                   FILE STATUS IS STAT-SINRES.
012100
012200* SINREP - SALIDA POR IMPRESORA. RELATORIO DE CONTROL DIARIO.
012300     SELECT SINREP ASSIGN TO PRINTER
012400                   FILE STATUS IS STAT-SINREP.
012500
012600 DATA DIVISION.
012700 FILE SECTION.
012800
012900* ARCHIVO DE ENTRADA - SINIESTROS (2 VEHICULOS). VIENE DE LA
013000* MESA DE RADICACION, YA CERRADO EL LOTE DEL DIA. LAYOUT EN
013100* EL COPY SINCLAIM (VER SU HISTORICO DE CAMBIOS PROPIO).
013200 FD  SINCLA
013300     LABEL RECORD STANDARD
013400     VALUE OF FILE-ID 'sincla.dat'.
013500 COPY SINCLAIM.
013600
013700* ARCHIVO DE ENTRADA - EVIDENCIA/DOCUMENTOS (SOLO DISPUTAS). LO
013800* ALIMENTA EL MODULO DE PERITAJE, ORDENADO POR CODIGO DE SINIESTRO
013900* EN EL MISMO ORDEN QUE SINCLA - PROCSIN LO LEE EN PARALELO, SIN
014000* SORT (VER PARR. 0322/0340).
014100 FD  SINEVI
014200     LABEL RECORD STANDARD
014300     VALUE OF FILE-ID 'sinevi.dat'.
014400 COPY SINEVID.
014500
014600* ARCHIVO DE SALIDA - RESULTADO ADJUDICADO. LO RECOGE EL AREA DE
014700* PAGOS PARA GENERAR LAS ORDENES DE INDEMNIZACION - NO SE REGRABA
014800* DESDE PROCSIN UNA VEZ ESCRITO (VER PARR. 0500).
014900 FD  SINRES
015000     LABEL RECORD STANDARD
015100     VALUE OF FILE-ID 'sinres.dat'.
015200 COPY SINRSLT.
015300
015400* RELATORIO DE CONTROL DEL PROCESO (IMPRESORA). UNA LINEA DE
015500* ENCABEZADO POR PAGINA (CADA 50 SINIESTROS, VER PARR. 0500), UNA
015600* LINEA DE DETALLE POR SINIESTRO (PARR. 0620) Y EL BLOQUE DE
015700* TOTALES AL FINAL DEL LOTE (PARR. 0600).
015800 FD  SINREP
015900     LABEL RECORD OMITTED.
016000 01  REG-SINREP                     PIC X(132).
016100
016200 WORKING-STORAGE SECTION.
016300
016400* INDICADORES DE ESTADO DE ARCHIVO (FILE STATUS DE CADA SELECT).
016500* "00" = OPERACION OK, "10" = FIN DE ARCHIVO EN READ, CUALQUIER
016600* OTRO VALOR SE TRATA COMO ERROR FATAL EN 0010-ABRIR- ARQUIVOS
016700* (EXCEPTO "05" EN SINEVI, QUE SOLO INDICA ARCHIVO OPTATIVO NO
016800* ENCONTRADO - VER MAS ABAJO).
016900 01  STAT-SINCLA              PIC X(02) VALUE SPACES.
017000 01  STAT-SINEVI              PIC X(02) VALUE SPACES.
017100 01  STAT-SINRES              PIC X(02) VALUE SPACES.
017200 01  STAT-SINREP              PIC X(02) VALUE SPACES.
017300
017400* INDICADORES DE FIN DE ARCHIVO Y CONTROL DEL LAZO PRINCIPAL. WS-
017500* FIM-SINCLA SE PRENDE EN EL READ AT END DE 0020 Y ES LA UNICA
017600* FORMA DE SALIR DEL LAZO PRINCIPAL HACIA 0600. WS-FIM-SINEVI SE
017700* PRENDE EN LOS READ AT END DE 0322/0340 (LECTURA ADELANTADA DE LA
017800* EVIDENCIA - VER COMENTARIO DE WS-EVI-COD-ANT ABAJO).
017900 01  WS-FIM-SINCLA            PIC X(01) VALUE "N".
018000     88  FIM-DE-SINCLA            VALUE "S".
018100 01  WS-FIM-SINEVI            PIC X(01) VALUE "N".
018200     88  FIM-DE-SINEVI            VALUE "S".
018300
018400* AREA "BUFFER" DE EVIDENCIA (LECTURA ADELANTADA). SINEVI VIENE
018500* ORDENADO POR EVI-COD-SINIESTRO EN EL MISMO ORDEN QUE SINCLA, ASI
018600* QUE PROCSIN NO NECESITA HACER SORT NI RE-POSICIONAR EL ARCHIVO:
018700* SIMPLEMENTE LO LEE UN PASO ADELANTE Y COMPARA LA CLAVE CONTRA EL
018800* SINIESTRO ACTUAL (VER PARR. 0322 Y 0340). ESTE CAMPO EN SI NO SE
018900* USA EN NINGUNA COMPARACION - QUEDA DE REFERENCIA PARA QUIEN
019000* DEPURE UN DESCUADRE DE LLAVES ENTRE LOS DOS ARCHIVOS.
019100 01  WS-EVI-COD-ANT           PIC X(10) VALUE SPACES.
019200
019300* CONTADORES Y TOTALES DE CONTROL (COMP - USO INTERNO, NUNCA SALEN
019400* A UN ARCHIVO DIRECTAMENTE, SE TRASLADAN A LOS CAMPOS ZONA DEL
019500* RELATORIO EN 0600). SE ACUMULAN A LO LARGO DE TODO EL LOTE Y SE
019600* IMPRIMEN UNA SOLA VEZ, AL CIERRE DEL PROCESO.
019700 01  WS-CONT-LEIDOS           PIC 9(07) COMP VALUE ZERO.
019800 01  WS-CONT-PROCESADOS       PIC 9(07) COMP VALUE ZERO.
019900 01  WS-CONT-NO-APLICA        PIC 9(07) COMP VALUE ZERO.
020000 01  WS-CONT-DISPUTADOS       PIC 9(07) COMP VALUE ZERO.
020100 01  WS-CONT-RESP-A           PIC 9(07) COMP VALUE ZERO.
020200 01  WS-CONT-RESP-B           PIC 9(07) COMP VALUE ZERO.
020300 01  WS-CONT-RESP-C           PIC 9(07) COMP VALUE ZERO.
020400* WS-CONT-LIN/WS-CONT-PAG CONTROLAN EL SALTO DE PAGINA DEL
020500* RELATORIO (50 LINEAS DE DETALLE POR PAGINA - VER PARR. 0500).
020600 01  WS-CONT-LIN              PIC 9(03) COMP VALUE ZERO.
020700 01  WS-CONT-PAG              PIC 9(05) COMP VALUE ZERO.
020800* SUBINDICES/ACUMULADORES DE USO TRANSITORIO (77-NIVEL, SE
020900* REINICIALIZAN CADA VEZ QUE EL PARRAFO QUE LOS USA ARRANCA).
021000 77  WS-IDX-PAL               PIC 9(02) COMP VALUE ZERO.
021100 77  WS-CONT-TEMP             PIC 9(03) COMP VALUE ZERO.
021200 77  WS-MAX-CONTEO            PIC 9(03) COMP VALUE ZERO.
021300 77  WS-ITER                  PIC 9(01) COMP VALUE ZERO.
021400
021500* TOTALES MONETARIOS DE CONTROL (ZONA, IGUAL FORMATO QUE EL
021600* RESULTADO EN SINRES - NO SE EMPACAN, ESTE DEPARTAMENTO NUNCA USA
021700* COMP-3 PARA CAMPOS QUE SALEN DIRECTO A UN REPORTE). SE SUMAN
021800* DESDE LOS CAMPOS OUT-* YA REDONDEADOS A 2 DECIMALES (PARR.
021900* 0510), NO DESDE LOS WS-* DE 4 DECIMALES DE LA LIQUIDACION - VER
022000* LA CORRECCION S-0578 EN EL HISTORICO.
022100 01  WS-TOTAL-BRUTO           PIC 9(11)V99 VALUE ZERO.
022200 01  WS-TOTAL-NETO            PIC 9(11)V99 VALUE ZERO.
022300
022400* TABLA DE PALABRAS CLAVE DEL CLASIFICADOR DE CIRCUNSTANCIA. SOLO
022500* SE CONSULTA CUANDO EL SINIESTRO LLEGA DE LA MESA DE RADICACION
022600* SIN CIRCUNSTANCIA ASIGNADA (SIN-CIRC-A O SIN-CIRC-B EN CERO) -
022700* EL DIGITADOR NO SIEMPRE TIENE EL CODIGO A LA MANO Y PREFIERE
022800* DEJAR EL RELATO LIBRE PARA QUE EL SISTEMA LO DEDUZCA. CADA
022900* ENTRADA TRAE 3 COSAS: EL TEXTO CLAVE EN MAYUSCULAS (20
023000* POSICIONES, RELLENO DE ESPACIOS), SU LONGITUD REAL (PARA QUE EL
023100* INSPECT DE 0210 NO CUENTE EL RELLENO) Y LA CIRCUNSTANCIA 01-15
023200* QUE SUGIERE SI APARECE EN LA DESCRIPCION. EL ORDEN DE LA LISTA
023300* NO IMPORTA PARA EL CONTEO, PERO EN CASO DE EMPATE GANA LA
023400* CIRCUNSTANCIA MAS BAJA (VER PARR. 0220), NO LA PRIMERA PALABRA
023500* ENCONTRADA - AMBAS COSAS COINCIDEN EN ESTA TABLA POR CASUALIDAD
023600* DE COMO SE FUE ARMANDO, NO POR DISENO.
023700 01  WS-TABLA-PALABRAS-DATOS.
023800* CIRC 01 - TRANSITAR EN SENTIDO CONTRARIO.
023900     05  FILLER PIC X(20) VALUE
024000         'SENTIDO CONTRARIO   '.
024100     05  FILLER PIC 9(02) VALUE 17.
024200     05  FILLER PIC 9(02) VALUE 01.
024300* CIRC 02 - INVADIR CARRIL O VIA CONTRARIA.
024400     05  FILLER PIC X(20) VALUE
024500         'INVAD               '.
024600     05  FILLER PIC 9(02) VALUE 05.
024700     05  FILLER PIC 9(02) VALUE 02.
024800* CIRC 03 - GIRO INDEBIDO O SIN SENAL.
024900     05  FILLER PIC X(20) VALUE
025000         'GIRO                '.
025100     05  FILLER PIC 9(02) VALUE 04.
025200     05  FILLER PIC 9(02) VALUE 03.
025300* CIRC 04 - NO PARAR EN SENAL DE PARE.
025400     05  FILLER PIC X(20) VALUE
025500         'PARE                '.
025600     05  FILLER PIC 9(02) VALUE 04.
025700     05  FILLER PIC 9(02) VALUE 04.
025800* CIRC 05 - EXCESO DE VELOCIDAD.
025900     05  FILLER PIC X(20) VALUE
026000         'VELOCIDAD           '.
026100     05  FILLER PIC 9(02) VALUE 09.
026200     05  FILLER PIC 9(02) VALUE 05.
026300* CIRC 06 - NO GUARDAR DISTANCIA DE SEGURIDAD.
026400     05  FILLER PIC X(20) VALUE
026500         'DISTANCIA           '.
026600     05  FILLER PIC 9(02) VALUE 09.
026700     05  FILLER PIC 9(02) VALUE 06.
026800* CIRC 07 - RETROCESO INDEBIDO.
026900     05  FILLER PIC X(20) VALUE
027000         'RETROCESO           '.
027100     05  FILLER PIC 9(02) VALUE 09.
027200     05  FILLER PIC 9(02) VALUE 07.
027300* CIRC 08 - NO CEDER EL PASO.
027400     05  FILLER PIC X(20) VALUE
027500         'CEDER               '.
027600     05  FILLER PIC 9(02) VALUE 05.
027700     05  FILLER PIC 9(02) VALUE 08.
027800* CIRC 09 - CAMBIO DE CARRIL SIN SENAL.
027900     05  FILLER PIC X(20) VALUE
028000         'CAMBIO DE CARRIL    '.
028100     05  FILLER PIC 9(02) VALUE 16.
028200     05  FILLER PIC 9(02) VALUE 09.
028300* CIRC 10 - ADELANTAMIENTO INDEBIDO.
028400     05  FILLER PIC X(20) VALUE
028500         'ADELANTA            '.
028600     05  FILLER PIC 9(02) VALUE 08.
028700     05  FILLER PIC 9(02) VALUE 10.
028800* CIRC 11 - MANIOBRA DE ESTACIONAMIENTO.
028900     05  FILLER PIC X(20) VALUE
029000         'ESTACIONAMIENTO     '.
029100     05  FILLER PIC 9(02) VALUE 15.
029200     05  FILLER PIC 9(02) VALUE 11.
029300* CIRC 12 - PASAR SEMAFORO EN ROJO.
029400     05  FILLER PIC X(20) VALUE
029500         'SEMAFORO            '.
029600     05  FILLER PIC 9(02) VALUE 08.
029700     05  FILLER PIC 9(02) VALUE 12.
029800* CIRC 13 - CONDUCIR EN ESTADO DE EMBRIAGUEZ.
029900     05  FILLER PIC X(20) VALUE
030000         'EMBRIAGUEZ          '.
030100     05  FILLER PIC 9(02) VALUE 10.
030200     05  FILLER PIC 9(02) VALUE 13.
030300* CIRC 14 - FALLA MECANICA DEL VEHICULO.
030400     05  FILLER PIC X(20) VALUE
030500         'FALLA               '.
030600     05  FILLER PIC 9(02) VALUE 05.
030700     05  FILLER PIC 9(02) VALUE 14.
030800* CIRC 15 - ATROPELLO A PEATON O VICTIMA.
030900     05  FILLER PIC X(20) VALUE
031000         'VICTIMA             '.
031100     05  FILLER PIC 9(02) VALUE 07.
031200     05  FILLER PIC 9(02) VALUE 15.
031300
031400* TABLA REDEFINIDA EN SUS 3 CAMPOS PARA QUE 0210 PUEDA
031500* SUBSCRIBIRLA POR WS-IDX-PAL (1 A 15) EN VEZ DE TENER QUE
031600* REPETIR 15 VECES EL MISMO INSPECT A MANO.
031700 01  WS-TABLA-PALABRAS REDEFINES WS-TABLA-PALABRAS-DATOS.
031800     05  WS-PALABRA-ITEM OCCURS 15 TIMES.
031900         10  WS-PALABRA-TEXTO        PIC X(20).
032000         10  WS-PALABRA-LONG         PIC 9(02).
032100         10  WS-PALABRA-CIRC         PIC 9(02).
032200
032300* CONTADOR DE ACIERTOS POR CIRCUNSTANCIA (INDICE = NUMERO DE
032400* CIRCUNSTANCIA, 1 A 15). SE REINICIALIZA EN CERO AL EMPEZAR CADA
032500* CLASIFICACION (PARR. 0200) Y SE LLENA EN 0210 SUMANDO CUANTAS
032600* VECES APARECE CADA PALABRA CLAVE ASOCIADA A ESA CIRCUNSTANCIA.
032700 01  WS-TABLA-CONTEO.
032800     05  WS-CONTEO-CIRC  OCCURS 15 TIMES PIC 9(03) COMP.
032900
033000* TABLA DE PESOS DE GRAVEDAD POR CIRCUNSTANCIA, USADA POR EL
033100* NEGOCIADOR (PARR. 0321) PARA LA DISTRIBUCION INICIAL DE UN
033200* SINIESTRO EN DISPUTA, ANTES DE CONSIDERAR EVIDENCIAS Y
033300* DOCUMENTOS. UNA CIRCUNSTANCIA MAS GRAVE (POR EJEMPLO EMBRIAGUEZ,
033400* PESO 9.5) DESPLAZA MAS RESPONSABILIDAD HACIA QUIEN LA COMETIO
033500* QUE UNA LEVE (POR EJEMPLO FALLA MECANICA, PESO 2.0). LOS VALORES
033600* SALIERON DE UNA MESA DE TRABAJO CON EL AREA JURIDICA EN 1993 Y
033700* NO SE HAN VUELTO A REVISAR DESDE ENTONCES.
033800 01  WS-TABLA-PESOS-DATOS.
033900* PESO DE LA CIRCUNSTANCIA 01 (TRANSITAR EN SENTIDO CONTRARIO).
034000     05  FILLER PIC 9V9 VALUE 9.5.
034100* PESO DE LA CIRCUNSTANCIA 02 (INVADIR CARRIL O VIA CONTRARIA).
034200     05  FILLER PIC 9V9 VALUE 8.0.
034300* PESO DE LA CIRCUNSTANCIA 03 (GIRO INDEBIDO O SIN SENAL).
034400     05  FILLER PIC 9V9 VALUE 7.5.
034500* PESO DE LA CIRCUNSTANCIA 04 (NO PARAR EN SENAL DE PARE).
034600     05  FILLER PIC 9V9 VALUE 9.0.
034700* PESO DE LA CIRCUNSTANCIA 05 (EXCESO DE VELOCIDAD).
034800     05  FILLER PIC 9V9 VALUE 8.5.
034900* PESO DE LA CIRCUNSTANCIA 06 (NO GUARDAR DISTANCIA DE SEGURIDAD).
035000     05  FILLER PIC 9V9 VALUE 7.0.
035100* PESO DE LA CIRCUNSTANCIA 07 (RETROCESO INDEBIDO).
035200     05  FILLER PIC 9V9 VALUE 6.5.
035300* PESO DE LA CIRCUNSTANCIA 08 (NO CEDER EL PASO).
035400     05  FILLER PIC 9V9 VALUE 7.5.
035500* PESO DE LA CIRCUNSTANCIA 09 (CAMBIO DE CARRIL SIN SENAL).
035600     05  FILLER PIC 9V9 VALUE 6.0.
035700* PESO DE LA CIRCUNSTANCIA 10 (ADELANTAMIENTO INDEBIDO).
035800     05  FILLER PIC 9V9 VALUE 7.0.
035900* PESO DE LA CIRCUNSTANCIA 11 (MANIOBRA DE ESTACIONAMIENTO).
036000     05  FILLER PIC 9V9 VALUE 6.0.
036100* PESO DE LA CIRCUNSTANCIA 12 (PASAR SEMAFORO EN ROJO).
036200     05  FILLER PIC 9V9 VALUE 9.0.
036300* PESO DE LA CIRCUNSTANCIA 13 (CONDUCIR EN ESTADO DE EMBRIAGUEZ).
036400     05  FILLER PIC 9V9 VALUE 6.0.
036500* PESO DE LA CIRCUNSTANCIA 14 (FALLA MECANICA DEL VEHICULO).
036600     05  FILLER PIC 9V9 VALUE 5.0.
036700* PESO DE LA CIRCUNSTANCIA 15 (ATROPELLO A PEATON O VICTIMA).
036800     05  FILLER PIC 9V9 VALUE 2.0.
036900
037000 01  WS-TABLA-PESOS REDEFINES WS-TABLA-PESOS-DATOS.
037100     05  WS-PESO-CIRC OCCURS 15 TIMES PIC 9V9.
037200
037300* PESO POR DEFECTO SI ALGUNA VEZ SE NECESITA UN 16O CODIGO -
037400* NO SE USA EN EL PROCESO ACTUAL, QUEDA COMO PISO DE SEGURIDAD.
037500 77  WS-PESO-DESCONOCIDO      PIC 9V9 VALUE 5.0.
037600
037700* MATRIZ DE RESPONSABILIDAD FASECOLDA (15X15). FILA =
037800* CIRCUNSTANCIA DEL VEHICULO A, COLUMNA = CIRCUNSTANCIA DEL
037900* VEHICULO B. CODIGOS: "A " = RESPONSABLE EL VEHICULO A, "B " =
038000* RESPONSABLE EL VEHICULO B, "C " = RESPONSABILIDAD COMPARTIDA
038100* 50/50, "NA" = LA TABLA NO DEFINE UN RESPONSABLE PARA ESA
038200* COMBINACION (QUEDA "NO-APLICA", VER PARR. 0310). SOLO SE
038300* CONSULTA CUANDO SIN-DISPUTA-FLAG = "N" - LOS SINIESTROS EN
038400* DISPUTA SE RESUELVEN POR EL NEGOCIADOR (PARR. 0320-0326), NUNCA
038500* POR ESTA TABLA, AUNQUE LA COMBINACION DE CIRCUNSTANCIAS SEA LA
038600* MISMA.
038700 01  WS-TABLA-MATRIZ-DATOS.
038800* FILA 01 - VEHIC. A EN CIRC. 01, COLS 01-15
038900* = CIRC. DE B (TRANSITAR EN SENTIDO CONTRARIO).
039000     05  FILLER PIC X(30) VALUE
039100         'NAB A B B A NAB B NANAB B A B '.
039200* FILA 02 - VEHIC. A EN CIRC. 02, COLS 01-15
039300* = CIRC. DE B (INVADIR CARRIL O VIA CONTRARIA).
039400     05  FILLER PIC X(30) VALUE
039500         'A NAA B NAA NAB NAA A A NAA A '.
039600* FILA 03 - VEHIC. A EN CIRC. 03, COLS 01-15
039700* = CIRC. DE B (GIRO INDEBIDO O SIN SENAL).
039800     05  FILLER PIC X(30) VALUE
039900         'B B NAB NAB NAB B B B B B B NA'.
040000* FILA 04 - VEHIC. A EN CIRC. 04, COLS 01-15
040100* = CIRC. DE B (NO PARAR EN SENAL DE PARE).
040200     05  FILLER PIC X(30) VALUE
040300         'A A A C C A A B B A A A B A B '.
040400* FILA 05 - VEHIC. A EN CIRC. 05, COLS 01-15
040500* = CIRC. DE B (EXCESO DE VELOCIDAD).
040600     05  FILLER PIC X(30) VALUE
040700         'A NANAC C A NAC NAA A A B NAA '.
040800* FILA 06 - VEHIC. A EN CIRC. 06, COLS 01-15
040900* = CIRC. DE B (NO GUARDAR DISTANCIA DE SEGURI).
041000     05  FILLER PIC X(30) VALUE
041100         'B B A B B NANAB C B B B B A A '.
041200* FILA 07 - VEHIC. A EN CIRC. 07, COLS 01-15
041300* = CIRC. DE B (RETROCESO INDEBIDO).
041400     05  FILLER PIC X(30) VALUE
041500         'NANANAB NANANANANANANANANANAA '.
041600* FILA 08 - VEHIC. A EN CIRC. 08, COLS 01-15
041700* = CIRC. DE B (NO CEDER EL PASO).
041800     05  FILLER PIC X(30) VALUE
041900         'A A A A C A NAC A A A A B A A '.
042000* FILA 09 - VEHIC. A EN CIRC. 09, COLS 01-15
042100* = CIRC. DE B (CAMBIO DE CARRIL SIN SENAL).
042200     05  FILLER PIC X(30) VALUE
042300         'A NAA A NAC NAB C A A A B C A '.
042400* FILA 10 - VEHIC. A EN CIRC. 10, COLS 01-15
042500* = CIRC. DE B (ADELANTAMIENTO INDEBIDO).
042600     05  FILLER PIC X(30) VALUE
042700         'NAB A B B A NAB B C C A B A A '.
042800* FILA 11 - VEHIC. A EN CIRC. 11, COLS 01-15
042900* = CIRC. DE B (MANIOBRA DE ESTACIONAMIENTO).
043000     05  FILLER PIC X(30) VALUE
043100         'NAB A B B A NAB B C NAA B A A '.
043200* FILA 12 - VEHIC. A EN CIRC. 12, COLS 01-15
043300* = CIRC. DE B (PASAR SEMAFORO EN ROJO).
043400     05  FILLER PIC X(30) VALUE
043500         'A B A B B A NAB B B B NAB A A '.
043600* FILA 13 - VEHIC. A EN CIRC. 13, COLS 01-15
043700* = CIRC. DE B (CONDUCIR EN ESTADO DE EMBRIAGU).
043800     05  FILLER PIC X(30) VALUE
043900         'A NAA A A A NAA A A A A NAA A '.
044000* FILA 14 - VEHIC. A EN CIRC. 14, COLS 01-15
044100* = CIRC. DE B (FALLA MECANICA DEL VEHICULO).
044200     05  FILLER PIC X(30) VALUE
044300         'B B A B NAB NAB C B B B B C A '.
044400* FILA 15 - VEHIC. A EN CIRC. 15, COLS 01-15
044500* = CIRC. DE B (ATROPELLO A PEATON O VICTIMA).
044600     05  FILLER PIC X(30) VALUE
044700         'B B NAA B B B B B B B B B B NA'.
044800
044900* REDEFINES DE LA MISMA TABLA COMO UN ARREGLO DE 2 DIMENSIONES
045000* PARA QUE 0310 PUEDA CONSULTARLA POR SUBINDICE (WS-MATRIZ-
045100* COL(SIN-CIRC-A SIN-CIRC-B)) EN VEZ DE TENER QUE ARMAR UN
045200* DESPLAZAMIENTO A MANO SOBRE LA VARIABLE DE FILLER DE ARRIBA -
045300* LOS DATOS SON LOS MISMOS 450 BYTES, SOLO CAMBIA LA FORMA DE
045400* MIRARLOS.
045500 01  WS-TABLA-MATRIZ REDEFINES WS-TABLA-MATRIZ-DATOS.
045600     05  WS-MATRIZ-FILA OCCURS 15 TIMES.
045700         10  WS-MATRIZ-COL OCCURS 15 TIMES PIC X(02).
045800
045900* AREAS DE TRABAJO DEL CLASIFICADOR (PARR. 0200-0220). WS-
046000* DESCRIPCION-MAYUS ES LA COPIA EN MAYUSCULAS DE SIN- DESCRIPCION
046100* (EL DIGITADOR NO SIEMPRE ESCRIBE TODO EN MAYUSCULA Y EL INSPECT
046200* DE 0210 ES SENSIBLE A CAJA). WS-CIRC-DETECTADA GUARDA LA
046300* CIRCUNSTANCIA GANADORA HASTA QUE 0230 LA APLICA AL VEHICULO QUE
046400* CORRESPONDA.
046500 01  WS-DESCRIPCION-MAYUS     PIC X(120).
046600 01  WS-CIRC-DETECTADA        PIC 9(02).
046700
046800* AREAS DE TRABAJO DE LA DETERMINACION DE RESPONSABILIDAD, COMUNES
046900* A LA RUTA DE MATRIZ (0310) Y A LA RUTA DE NEGOCIACION
047000* (0320-0326) - AMBAS DEJAN SU VEREDICTO EN LOS MISMOS CAMPOS PARA
047100* QUE 0500 LOS GRABE SIN IMPORTAR POR CUAL RUTA SE LLEGO. WS-
047200* CLASIFICAR-RETORNO ES EL UNICO CAMPO QUE NO ES PARTE DEL
047300* VEREDICTO: ES LA "BANDERA DE RETORNO" QUE 0100 LE DEJA A 0230
047400* PARA QUE SEPA A CUAL VEHICULO APLICARLE LA CIRCUNSTANCIA RECIEN
047600* EXPLICACION COMPLETA DE ESTE PATRON DE "GO TO" COMPARTIDO).
047700 01  WS-COD-RESPUESTA         PIC X(02).
047800 01  WS-RESPONSABLE           PIC X(12).
047900 01  WS-PCT-A                 PIC 9(03).
048000 01  WS-PCT-B                 PIC 9(03).
048100 01  WS-RESP-DETERMINABLE     PIC X(01).
048200     88  RESP-ES-DETERMINABLE     VALUE "Y".
048300     88  RESP-NO-DETERMINABLE     VALUE "N".
048400 01  WS-ESTADO                PIC X(10).
048500 01  WS-CLASIFICAR-RETORNO    PIC X(01) VALUE SPACES.
048600
048700* AREAS DE TRABAJO DEL NEGOCIADOR (PARR. 0320-0326). EL NEGOCIADOR
048800* EMPIEZA CON UNA DISTRIBUCION CRUZADA POR PESO DE GRAVEDAD (WS-
048900* PESO-A/WS-PESO-B, PARR. 0321) Y LUEGO ITERA HASTA 5 VECES
049000* MEZCLANDO ESE PORCENTAJE INICIAL (50%) CON EL PROMEDIO DE LAS
049100* EVIDENCIAS VISUALES (30%, WS-EVI-*) Y DE LOS DOCUMENTOS (20%,
049200* WS-DOC-*) DEL EXPEDIENTE - VER PARR. 0324. WS-PESO-EVI-*/ WS-
049300* PESO-DOC-* SON LOS PROMEDIOS YA CALCULADOS EN 0323. WS-RAW-*/WS-
049400* RAW-SUMA SON VALORES INTERMEDIOS DE CADA ITERACION, SIN
049500* SIGNIFICADO FUERA DE 0324. WS-PCT-A-ANT GUARDA EL PORCENTAJE DE
049600* LA VUELTA ANTERIOR PARA DETECTAR CONVERGENCIA (+/- 1 PUNTO, WS-
049700* CONVERGIO). LOS CAMPOS DE SUMA/PROMEDIO SE LLEVAN EN COMP-3 A 4
049800* DECIMALES PORQUE SON VALORES INTERMEDIOS DEL CALCULO, NO SALEN A
049900* NINGUN ARCHIVO NI REPORTE DIRECTAMENTE -- SOLO EL VEREDICTO
050000* FINAL (WS-PCT-A/WS-PCT-B, ARRIBA) SE USA PARA LA LIQUIDACION Y
050100* EL RELATORIO.
050200 01  WS-PESO-A                PIC 9V9.
050300 01  WS-PESO-B                PIC 9V9.
050400 01  WS-PCT-A-ANT             PIC 9(03).
050500 01  WS-CONVERGIO             PIC X(01) VALUE "N".
050600     88  NEGOCIACION-CONVERGIO    VALUE "Y".
050700* ACUMULADORES DE CONFIANZA Y CONTEO DE ITEMS DE EVIDENCIA
050800* VISUAL (TIPO "E") LLENADOS EN 0322 Y PROMEDIADOS EN 0323.
050900 01  WS-EVI-SUMA-A            PIC 9V9999 COMP-3 VALUE ZERO.
051000 01  WS-EVI-SUMA-B            PIC 9V9999 COMP-3 VALUE ZERO.
051100 01  WS-EVI-CONT              PIC 9(05) COMP VALUE ZERO.
051200* MISMA IDEA QUE LOS WS-EVI-* DE ARRIBA PERO PARA LOS
051300* DOCUMENTOS (TIPO "D") DEL EXPEDIENTE.
051400 01  WS-DOC-SUMA-A            PIC 9V9999 COMP-3 VALUE ZERO.
051500 01  WS-DOC-SUMA-B            PIC 9V9999 COMP-3 VALUE ZERO.
051600 01  WS-DOC-CONT              PIC 9(05) COMP VALUE ZERO.
051700 01  WS-PESO-EVI-A            PIC 9V9999 COMP-3 VALUE ZERO.
051800 01  WS-PESO-EVI-B            PIC 9V9999 COMP-3 VALUE ZERO.
051900 01  WS-PESO-DOC-A            PIC 9V9999 COMP-3 VALUE ZERO.
052000 01  WS-PESO-DOC-B            PIC 9V9999 COMP-3 VALUE ZERO.
052100 01  WS-RAW-A                 PIC 9(04)V9999 COMP-3 VALUE ZERO.
052200 01  WS-RAW-B                 PIC 9(04)V9999 COMP-3 VALUE ZERO.
052300 01  WS-RAW-SUMA              PIC 9(05)V9999 COMP-3 VALUE ZERO.
052400
052500* AREAS DE TRABAJO DE LA LIQUIDACION (PARR. 0400-0420). LOS
052600* FACTORES DE COBERTURA (WS-FACTOR-COB-*) SE FIJAN EN 0400 SEGUN
052700* EL TIPO DE POLIZA DE CADA VEHICULO. LOS DEMAS CAMPOS SE CALCULAN
052800* EN 0420 CON 4 DECIMALES DE PRECISION INTERMEDIA (COMP-3) Y SOLO
052900* SE REDONDEAN A 2 DECIMALES AL MOMENTO DE GRABARLOS EN LOS CAMPOS
053000* OUT-* DEL RESULTADO (PARR. 0500) - ASI EL REDONDEO SE HACE UNA
053100* UNICA VEZ, AL FINAL DE LA CADENA DE CALCULOS, EN VEZ DE ACUMULAR
053200* ERROR DE REDONDEO EN CADA PASO INTERMEDIO.
053300 01  WS-FACTOR-COB-A          PIC 9V9999 COMP-3 VALUE ZERO.
053400 01  WS-FACTOR-COB-B          PIC 9V9999 COMP-3 VALUE ZERO.
053500 01  WS-BRUTO-A-A-B           PIC 9(09)V9999 COMP-3 VALUE ZERO.
053600 01  WS-BRUTO-B-A-A           PIC 9(09)V9999 COMP-3 VALUE ZERO.
053700 01  WS-DEDUC-A               PIC 9(09)V9999 COMP-3 VALUE ZERO.
053800 01  WS-DEDUC-B               PIC 9(09)V9999 COMP-3 VALUE ZERO.
053900* PISO DE DEDUCIBLE (VALOR MINIMO DE LA POLIZA) - SE COMPARA
054000* CONTRA EL DEDUCIBLE CALCULADO POR PORCENTAJE Y GANA EL MAYOR.
054100 01  WS-DEDUC-A-MIN           PIC 9(09)V9999 COMP-3 VALUE ZERO.
054200 01  WS-DEDUC-B-MIN           PIC 9(09)V9999 COMP-3 VALUE ZERO.
054300 01  WS-NETO-A-A-B            PIC 9(09)V9999 COMP-3 VALUE ZERO.
054400 01  WS-NETO-B-A-A            PIC 9(09)V9999 COMP-3 VALUE ZERO.
054500
054600* LINEAS DE IMPRESION DEL RELATORIO DE CONTROL (132 COLUMNAS)
054700* LAS 3 LINEAS DE ENCABEZADO (REP-CAB-01/02/03) SE IMPRIMEN
054800* AL TOPE DE CADA PAGINA (AFTER PAGE / AFTER 2, VER PARR.
054900* 0010 Y 0620) CON EL NOMBRE DE LA COMPANIA, EL TITULO DEL
055000* RELATORIO, LA FECHA DE PROCESO Y LOS TITULOS DE COLUMNA
055100* DEL DETALLE.
055200 01  REP-CAB-01.
055300     05  FILLER PIC X(18) VALUE '                  '.
055400     05  FILLER PIC X(62) VALUE
055500-    'CIA DE SEGUROS ANDINA S.A. - M
055600-    'OTOR DE RESPONSABILIDAD       
055700-    '  '.
055800     05  FILLER PIC X(14) VALUE 'FECHA PROC.   '.
055900     05  REP-CAB-FECHA PIC X(10).
056000* RELLENO FINAL PARA COMPLETAR LA LINEA DE 132 COLUMNAS DEL
056100* IMPRESOR DE CONTROL.
056200     05  FILLER PIC X(28) VALUE
056300-    '                            '.
056400
056500* SEGUNDA LINEA DE ENCABEZADO CON EL TITULO DEL RELATORIO.
056600* LOS VALORES LARGOS (LOS FILLER DE MAS DE 30 CARACTERES) SE
056700* PARTEN EN VARIAS LINEAS DE CONTINUACION (COLUMNA 7 = '-')
056800* PORQUE UN LITERAL ALFANUMERICO NO PUEDE CRUZAR LA COLUMNA
056900* 72 EN UNA SOLA LINEA DE FORMATO FIJO - EL COMPILADOR LOS
057000* UNE EN UN SOLO VALUE AL ENSAMBLAR EL PROGRAMA.
057100 01  REP-CAB-02.
057200     05  FILLER PIC X(18) VALUE '                  '.
057300     05  FILLER PIC X(40) VALUE
057400-    'RESUMEN DE ADJUDICACION DE SIN
057500-    'IESTROS   '.
057600* RELLENO HASTA 132 COLUMNAS - ESTA LINEA NO LLEVA MAS DATOS
057700* VARIABLES, SOLO EL TITULO FIJO DE ARRIBA.
057800     05  FILLER PIC X(74) VALUE
057900-    '
058000-    '
058100-    '              '.
058200
058300* LINEA DE TITULOS DE COLUMNA DEL DETALLE. EL ORDEN DE LAS
058400* COLUMNAS SIGUE EL MISMO ORDEN DE REG-SINRES (COPY SINRSLT)
058500* PARA QUE EL SUPERVISOR PUEDA COTEJAR EL IMPRESO CONTRA EL
058600* ARCHIVO DE SALIDA SIN TENER QUE SALTAR DE UN LADO A OTRO.
058700 01  REP-CAB-03.
058800* "CI-A"/"CI-B" SON LAS CIRCUNSTANCIAS FASECOLDA DE CADA
058900* VEHICULO, NO LAS PLACAS - ABREVIADO PARA QUE QUEPA EL
059000* RESTO DE LA LINEA EN 132 COLUMNAS.
059100     05  FILLER PIC X(12) VALUE 'SINIESTRO   '.
059200     05  FILLER PIC X(5) VALUE 'CI-A '.
059300     05  FILLER PIC X(5) VALUE 'CI-B '.
059400     05  FILLER PIC X(4) VALUE 'COD '.
059500     05  FILLER PIC X(14) VALUE 'RESPONSABLE   '.
059600     05  FILLER PIC X(6) VALUE 'PCT-A '.
059700     05  FILLER PIC X(6) VALUE 'PCT-B '.
059800* LOS 2 TITULOS DE "NETO" LLEVAN ESPACIO DE SOBRA PORQUE
059900* TIENEN QUE ALINEAR CON DET-NETO-A-A-B/DET-NETO-B-A-A DE
060000* REP-DET-01, QUE SON PIC ZZZ,ZZZ,ZZ9.99 (13 POSICIONES).
060100     05  FILLER PIC X(17) VALUE 'NETO A-A-B       '.
060200     05  FILLER PIC X(17) VALUE 'NETO B-A-A       '.
060300     05  FILLER PIC X(10) VALUE 'ESTADO    '.
060400     05  FILLER PIC X(36) VALUE
060500-    '
060600-    '      '.
060700
060800* UNA LINEA DE DETALLE POR CADA SINIESTRO PROCESADO (PARR.
060900* 0620 MUEVE LOS CAMPOS OUT-* DE REG-SINRES A LOS DET-* DE
061000* AQUI Y ESCRIBE). LOS MONTOS SALEN CON PUNTO DE MILES Y 2
061100* DECIMALES (PIC ZZZ,ZZZ,ZZ9.99) PARA LECTURA RAPIDA DEL
061200* SUPERVISOR - EL ARCHIVO SINRES, EN CAMBIO, GUARDA LOS
061300* MISMOS MONTOS SIN PUNTUACION (VER COPY SINRSLT) PORQUE ESE
061400* ES PARA CONSUMO DE OTRO PROGRAMA, NO PARA LECTURA HUMANA.
061500 01  REP-DET-01.
061600     05  DET-COD-SINIESTRO PIC X(10).
061700     05  FILLER PIC X(2) VALUE '  '.
061800     05  DET-CIRC-A PIC ZZ9.
061900     05  FILLER PIC X(2) VALUE '  '.
062000     05  DET-CIRC-B PIC ZZ9.
062100     05  FILLER PIC X(2) VALUE '  '.
062200* DET-COD-RESPUESTA TRAE EL MISMO CODIGO QUE OUT-COD-
062300* RESPUESTA DE SINRSLT ("A ","B ","C ","NA","NG") - VER ESA
062400* COPY PARA EL SIGNIFICADO DE CADA UNO.
062500     05  DET-COD-RESPUESTA PIC X(02).
062600     05  FILLER PIC X(2) VALUE '  '.
062700     05  DET-RESPONSABLE PIC X(12).
062800     05  FILLER PIC X(2) VALUE '  '.
062900     05  DET-PCT-A PIC ZZ9.
063000     05  FILLER PIC X(3) VALUE '   '.
063100     05  DET-PCT-B PIC ZZ9.
063200     05  FILLER PIC X(3) VALUE '   '.
063300     05  DET-NETO-A-A-B PIC ZZZ,ZZZ,ZZ9.99.
063400     05  FILLER PIC X(3) VALUE '   '.
063500     05  DET-NETO-B-A-A PIC ZZZ,ZZZ,ZZ9.99.
063600     05  FILLER PIC X(3) VALUE '   '.
063700     05  DET-ESTADO PIC X(10).
063800     05  FILLER PIC X(36) VALUE
063900-    '
064000-    '      '.
064100
064200* BLOQUE DE TOTALES DE CONTROL, IMPRESO UNA SOLA VEZ AL
064300* FINAL DEL RELATORIO (PARR. 0700, DESPUES DE AGOTAR SINCLA)
064400* - ESTOS SON LOS NUMEROS QUE EL SUPERVISOR CUADRA CONTRA LA
064500* CORRIDA DEL DIA ANTERIOR PARA DETECTAR VOLUMENES
064600* ANORMALES.
064700 01  REP-TOT-TITULO.
064800     05  FILLER PIC X(18) VALUE '                  '.
064900     05  FILLER PIC X(40) VALUE
065000-    'TOTALES DE CONTROL DEL PROCESO
065100-    '          '.
065200     05  FILLER PIC X(74) VALUE
065300-    '                              
065400-    '                              
065500-    '              '.
065600
065700* CONTEOS DE VOLUMEN ACUMULADOS EN PARR. 0500/0600 (VER LOS
065800* WS-CONT-* DE WORKING-STORAGE) E IMPRESOS EN PARR. 0700.
065900* TOT-DISPUTADOS ES INFORMATIVO - YA VIENE INCLUIDO DENTRO
066000* DE TOT-PROCESADOS, NO SE SUMA APARTE.
066100 01  REP-TOT-CONTEOS.
066200     05  FILLER PIC X(20) VALUE 'SINIESTROS LEIDOS.. '.
066300     05  TOT-LEIDOS PIC ZZ,ZZ9.
066400     05  FILLER PIC X(4) VALUE '    '.
066500     05  FILLER PIC X(20) VALUE 'PROCESADOS......... '.
066600     05  TOT-PROCESADOS PIC ZZ,ZZ9.
066700     05  FILLER PIC X(4) VALUE '    '.
066800     05  FILLER PIC X(18) VALUE 'NO APLICABLES.... '.
066900     05  TOT-NO-APLICA PIC ZZ,ZZ9.
067000     05  FILLER PIC X(4) VALUE '    '.
067100     05  FILLER PIC X(18) VALUE 'DISPUTADOS....... '.
067200     05  TOT-DISPUTADOS PIC ZZ,ZZ9.
067300     05  FILLER PIC X(20) VALUE '                    '.
067400
067500* DISTRIBUCION DEL VEREDICTO ENTRE LOS 3 RESULTADOS POSIBLES
067600* CUANDO SI HUBO RESPONSABLE (A, B O COMPARTIDA) - LOS NO-
067700* APLICA Y LOS ERROR NO ENTRAN AQUI, YA SALIERON EN LA LINEA
067800* DE CONTEOS DE ARRIBA.
067900 01  REP-TOT-RESPONS.
068000     05  FILLER PIC X(24) VALUE 'RESPONSABLE VEHICULO A..'.
068100     05  TOT-RESP-A PIC ZZ,ZZ9.
068200     05  FILLER PIC X(4) VALUE '    '.
068300     05  FILLER PIC X(24) VALUE 'RESPONSABLE VEHICULO B..'.
068400     05  TOT-RESP-B PIC ZZ,ZZ9.
068500     05  FILLER PIC X(4) VALUE '    '.
068600     05  FILLER PIC X(20) VALUE 'RESPONSAB COMPARTIDA'.
068700     05  TOT-RESP-C PIC ZZ,ZZ9.
068800     05  FILLER PIC X(38) VALUE
068900-    '                              
069000-    '        '.
069100
069200* SUMATORIA DE LA INDEMNIZACION BRUTA Y NETA DE TODOS LOS
069300* SINIESTROS PROCESADOS EN LA CORRIDA (WS-TOTAL-BRUTO/WS-
069400* TOTAL-NETO, ACUMULADOS EN PARR. 0500) - ES EL VALOR QUE EL
069500* AREA FINANCIERA CRUZA CONTRA EL TOTAL DE ORDENES DE PAGO
069600* GENERADAS A PARTIR DE SINRES.
069700 01  REP-TOT-MONTOS.
069800     05  FILLER PIC X(26) VALUE
069900-    'TOTAL INDEMNIZ. BRUTA.... '.
070000     05  TOT-BRUTO PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
070100     05  FILLER PIC X(3) VALUE '   '.
070200     05  FILLER PIC X(26) VALUE
070300-    'TOTAL INDEMNIZ. NETA..... '.
070400     05  TOT-NETO PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
070500     05  FILLER PIC X(41) VALUE
070600-    '                              
070700-    '           '.
070800
070900
071000
071100 PROCEDURE DIVISION.
071200
071300*----------------------------------------------------------------
071400* 0010 - ABRE LOS 4 ARCHIVOS, IMPRIME EL PRIMER ENCABEZADO Y
071500* POSICIONA LOS PRIMEROS REGISTROS DE SINCLA Y SINEVI. ESTE ES
071600* EL PRIMER PARRAFO DE LA DIVISION - EL PROCESO ARRANCA AQUI.
071700* LOS 4 OPEN SE HACEN EN ORDEN FIJO (SINCLA, SINEVI, SINRES,
071800* SINREP) Y CADA UNO VALIDA SU PROPIO FILE STATUS ANTES DE
071900* SEGUIR - SI FALLA UN OPEN SE CIERRAN LOS QUE YA ESTABAN
072000* ABIERTOS ANTES DEL STOP RUN, PARA NO DEJAR HANDLES SUELTOS
072100* EN EL SISTEMA OPERATIVO. SINEVI PUEDE ABRIR VACIO (STATUS
072200* "05") CUANDO NINGUN SINIESTRO DE LA CORRIDA QUEDO EN DISPUTA
072300* - ESO NO ES ERROR, SOLO SIGNIFICA QUE NADIE VA A CONSULTAR
072400* ESE ARCHIVO EN TODA LA CORRIDA.
072500*----------------------------------------------------------------
072600 0010-ABRIR-ARQUIVOS.
072700* SINCLA ES EL ARCHIVO MAESTRO DE LA CORRIDA - SIN EL NO HAY
072800* NADA QUE PROCESAR, POR ESO ES EL PRIMERO EN ABRIRSE Y EL
072900* UNICO QUE NO ACEPTA NINGUN STATUS DISTINTO DE "00".
073000     OPEN INPUT SINCLA.
073100     IF STAT-SINCLA NOT = "00"
073200        DISPLAY "ERRO AO ABRIR SINCLA - STATUS " STAT-SINCLA
073300        STOP RUN.
073400* SINEVI SI ACEPTA STATUS "05" (ARCHIVO VACIO) - PUEDE PASAR
073500* UNA CORRIDA ENTERA SIN NINGUN SINIESTRO EN DISPUTA.
073600     OPEN INPUT SINEVI.
073700     IF STAT-SINEVI NOT = "00" AND STAT-SINEVI NOT = "05"
073800        DISPLAY "ERRO AO ABRIR SINEVI - STATUS " STAT-SINEVI
073900        CLOSE SINCLA
074000        STOP RUN.
074100* A PARTIR DE AQUI SE ABREN LOS 2 ARCHIVOS DE SALIDA - SI
074200* ALGUNO FALLA SE CIERRAN TODOS LOS QUE YA ESTABAN ABIERTOS.
074300     OPEN OUTPUT SINRES.
074400     IF STAT-SINRES NOT = "00"
074500        DISPLAY "ERRO AO ABRIR SINRES - STATUS " STAT-SINRES
074600        CLOSE SINCLA SINEVI
074700        STOP RUN.
074800     OPEN OUTPUT SINREP.
074900     IF STAT-SINREP NOT = "00"
075000        DISPLAY "ERRO AO ABRIR SINREP - STATUS " STAT-SINREP
075100        CLOSE SINCLA SINEVI SINRES
075200        STOP RUN.
075300* PRIMER ENCABEZADO DE PAGINA DEL RELATORIO, CON LA FECHA DEL
075400* PROCESO (NO LA FECHA DEL SISTEMA - SE TOMA DEL PRIMER
075500* SINIESTRO LEIDO MAS ADELANTE, VER PARR. 0020, PERO SE MUEVE
075600* AQUI PORQUE SIN-FECHA-SINIESTRO YA VIENE POBLADA DESDE EL
075700* PROCESO ANTERIOR DE RADICACION QUE GENERO SINCLA).
075800     ADD 1 TO WS-CONT-PAG.
075900     MOVE SIN-FECHA-SINIESTRO TO REP-CAB-FECHA.
076000     WRITE REG-SINREP FROM REP-CAB-01 AFTER PAGE.
076100     WRITE REG-SINREP FROM REP-CAB-02 AFTER 2.
076200     WRITE REG-SINREP FROM REP-CAB-03 AFTER 2.
076300     MOVE ZERO TO WS-CONT-LIN.
076400* LECTURA ADELANTADA DE SINEVI - EL PRIMER GRUPO DE EVIDENCIA
076500* QUEDA LISTO ANTES DE QUE 0322 LO NECESITE.
076600     READ SINEVI
076700         AT END
076800         MOVE "S" TO WS-FIM-SINEVI.
076900
077000*----------------------------------------------------------------
077100* 0020 - LEE PROXIMO SINIESTRO DE SINCLA (SECUENCIAL). CHAMADO
077200* NA ABERTURA (ACIMA, EM SEQUENCIA) E AO FIM DE CADA SINIESTRO
077300* PROCESADO (PARR. 0510) - AMBOS CASOS CAEM AQUI POR GO TO.
077400* EL AT END NO SOLO PRENDE LA BANDERA WS-FIM-SINCLA, TAMBIEN
077500* SALTA DIRECTO A 0600 - NO HACE FALTA UN EVALUATE DESPUES DE
077600* CADA READ PORQUE ESTE ES EL UNICO LUGAR DEL PROGRAMA DONDE
077700* SE LEE SINCLA, ASI QUE EL SALTO PUEDE SER INCONDICIONAL.
077800*----------------------------------------------------------------
077900 0020-LEER-SINCLA.
078000     READ SINCLA
078100         AT END
078200         MOVE "S" TO WS-FIM-SINCLA
078300         GO TO 0600-IMPRIMIR-REPORTE.
078400     ADD 1 TO WS-CONT-LEIDOS.
078500
078600*----------------------------------------------------------------
078700* 0100 - DESPACHADOR DEL SINIESTRO ACTUAL. SE VUELVE AQUI POR
078800* GO TO DESPUES DE CADA CLASIFICACION (PARR. 0230) HASTA QUE
078900* LOS DOS VEHICULOS TIENEN CIRCUNSTANCIA, LUEGO SIGUE A 0300.
079000* NO REVISA NADA DE SIN-FECHA-SINIESTRO NI DE NINGUN OTRO
079100* CAMPO DE FECHA - SU UNICA FUNCION ES ASEGURAR QUE SIN-CIRC-A
079200* Y SIN-CIRC-B QUEDEN EN 01-15 ANTES DE SEGUIR A LA
079300* DETERMINACION DE RESPONSABILIDAD (0300). LA VALIDACION DE
079400* RANGO DE CIRCUNSTANCIA PROPIAMENTE DICHA ESTA EN 0300, NO
079500* AQUI - ESTE PARRAFO SOLO DECIDE SI HAY QUE CLASIFICAR (VER
079600* PARR. 0200) ANTES DE ENTRAR A 0300.
079700*----------------------------------------------------------------
079800 0100-PROCESA-SINIESTRO.
079900     IF SIN-CIRC-A = ZERO
080000        MOVE "A" TO WS-CLASIFICAR-RETORNO
080100        GO TO 0200-CLASIFICAR-CIRCUNSTANCIA.
080200     IF SIN-CIRC-B = ZERO
080300        MOVE "B" TO WS-CLASIFICAR-RETORNO
080400        GO TO 0200-CLASIFICAR-CIRCUNSTANCIA.
080500     MOVE SPACES TO WS-ESTADO.
080600
080700*----------------------------------------------------------------
080800* 0300 - DETERMINA RESPONSABILIDAD: TABLA FASECOLDA O
080900* NEGOCIACION SEGUN SIN-DISPUTA-FLAG.  VALIDA RANGO 01-15.
081000* LA VALIDACION DE RANGO SE HACE AQUI Y NO EN 0100 PORQUE PARA
081100* CUANDO SE LLEGA A ESTE PARRAFO YA SE INTENTO CLASIFICAR POR
081200* PALABRAS CLAVE (SI HACIA FALTA) - UN VALOR FUERA DE RANGO EN
081300* ESTE PUNTO SOLO PUEDE VENIR DE UN DEFECTO DE DIGITACION EN
081400* EL PROPIO CAMPO SIN-CIRC-A/B DE SINCLA, NUNCA DEL
081500* CLASIFICADOR (QUE SIEMPRE PRODUCE 01-15).
081600*----------------------------------------------------------------
081700 0300-DETERMINAR-RESPONSABILIDAD.
081800     IF SIN-CIRC-A < 1 OR SIN-CIRC-A > 15
081900        OR SIN-CIRC-B < 1 OR SIN-CIRC-B > 15
082000        MOVE "N" TO WS-RESP-DETERMINABLE
082100        MOVE "ER" TO WS-COD-RESPUESTA
082200        MOVE "NO-APLICA" TO WS-RESPONSABLE
082300        MOVE ZERO TO WS-PCT-A WS-PCT-B
082400        MOVE "ERROR" TO WS-ESTADO
082500        GO TO 0340-DESCARTAR-EVIDENCIA-GRUPO.
082600     IF SIN-ES-DISPUTADO
082700        GO TO 0320-NEGOCIAR-RESPONSABILIDAD.
082800
082900*----------------------------------------------------------------
083000* 0310 - CONSULTA LA MATRIZ 15X15 DE RESPONSABILIDAD FASECOLDA
083100* (WS-MATRIZ-COL, VER SU DECLARACION EN WORKING-STORAGE). SOLO
083200* SE ENTRA AQUI POR CAIDA DESDE 0300 CUANDO EL SINIESTRO NO
083300* ESTA EN DISPUTA - LOS DISPUTADOS SE DESVIAN A 0320 ANTES DE
083400* LLEGAR A ESTE PARRAFO, ASI QUE ESTA CONSULTA NUNCA COMPITE
083500* CON EL RESULTADO DEL NEGOCIADOR.
083600*----------------------------------------------------------------
083700 0310-CONSULTAR-MATRIZ.
083800* EL SUBINDICE ES (FILA=CIRCUNSTANCIA DE A, COLUMNA=
083900* CIRCUNSTANCIA DE B) - EL ORDEN IMPORTA, LA MATRIZ NO ES
084000* SIMETRICA (VER FASECOLDA, WORKING-STORAGE).
084100     MOVE WS-MATRIZ-COL(SIN-CIRC-A SIN-CIRC-B)
084200          TO WS-COD-RESPUESTA.
084300* RESPONSABILIDAD EXCLUSIVA DE A: A PAGA EL 100% DEL DANO DE
084400* B, B NO PAGA NADA.
084500     IF WS-COD-RESPUESTA = "A "
084600        MOVE "VEHICULO-A" TO WS-RESPONSABLE
084700        MOVE 100 TO WS-PCT-A
084800        MOVE 000 TO WS-PCT-B
084900        MOVE "Y" TO WS-RESP-DETERMINABLE.
085000* RESPONSABILIDAD EXCLUSIVA DE B - CASO SIMETRICO AL ANTERIOR.
085100     IF WS-COD-RESPUESTA = "B "
085200        MOVE "VEHICULO-B" TO WS-RESPONSABLE
085300        MOVE 000 TO WS-PCT-A
085400        MOVE 100 TO WS-PCT-B
085500        MOVE "Y" TO WS-RESP-DETERMINABLE.
085600* RESPONSABILIDAD COMPARTIDA - LA MATRIZ FASECOLDA LA FIJA
085700* SIEMPRE EN 50/50, NUNCA EN OTRA PROPORCION (A DIFERENCIA DEL
085800* NEGOCIADOR, QUE SI PUEDE DAR PORCENTAJES INTERMEDIOS).
085900     IF WS-COD-RESPUESTA = "C "
086000        MOVE "COMPARTIDA" TO WS-RESPONSABLE
086100        MOVE 050 TO WS-PCT-A
086200        MOVE 050 TO WS-PCT-B
086300        MOVE "Y" TO WS-RESP-DETERMINABLE.
086400* "NA" = LA CIRCULAR NO DEFINE UN RESPONSABLE PARA ESTA
086500* COMBINACION - QUEDA PARA REVISION MANUAL DEL SUPERVISOR.
086600     IF WS-COD-RESPUESTA = "NA"
086700        MOVE "NO-APLICA" TO WS-RESPONSABLE
086800        MOVE ZERO TO WS-PCT-A WS-PCT-B
086900        MOVE "N" TO WS-RESP-DETERMINABLE.
087000     GO TO 0340-DESCARTAR-EVIDENCIA-GRUPO.
087100
087200*----------------------------------------------------------------
087300* 0200 - CLASIFICADOR DE CIRCUNSTANCIA POR PALABRAS CLAVE
087400* (SOLO CUANDO SIN-CIRC-A OU SIN-CIRC-B LLEGAN EN 00). BUSCA
087500* CADA UNA DE LAS 15 PALABRAS CLAVE EN SIN-DESCRIPCION Y ELIGE
087600* LA CIRCUNSTANCIA DE MAYOR CONTEO (EMPATE = MENOR NUMERO).
087700* SI NINGUNA PALABRA APARECE, QUEDA LA CIRCUNSTANCIA 06 POR
087800* DEFECTO (VER PARR. 0220). WS-CLASIFICAR-RETORNO INDICA A
087900* 0230 SI EL RESULTADO ES PARA EL VEHICULO A O EL B.
088000* LA CONVERSION A MAYUSCULAS Y EL CONTEO POR PALABRA (0210)
088100* SON INDEPENDIENTES DE CUAL VEHICULO SE ESTA CLASIFICANDO -
088200* EL TEXTO DE SIN-DESCRIPCION ES UNICO POR SINIESTRO, NO POR
088300* VEHICULO. SI HACE FALTA CLASIFICAR LOS DOS VEHICULOS (AMBOS
088400* LLEGARON EN CIRCUNSTANCIA 00) SE REPITE TODO EL CONTEO DOS
088500* VECES - NO SE GUARDA EL RESULTADO DE LA PRIMERA PASADA
088600* PORQUE EL VOLUMEN DE SINIESTROS CON AMBOS VEHICULOS SIN
088700* CLASIFICAR ES BAJO Y NO JUSTIFICA UNA TABLA DE CACHE.
088800*----------------------------------------------------------------
088900 0200-CLASIFICAR-CIRCUNSTANCIA.
089000     MOVE SIN-DESCRIPCION TO WS-DESCRIPCION-MAYUS.
089100     INSPECT WS-DESCRIPCION-MAYUS CONVERTING
089200             "abcdefghijklmnopqrstuvwxyz" TO
089300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
089400     MOVE ZEROS TO WS-TABLA-CONTEO.
089500     MOVE 1 TO WS-IDX-PAL.
089600
089700*----------------------------------------------------------------
089800* 0210 - CUENTA LAS APARICIONES DE UNA PALABRA CLAVE EN EL
089900* TEXTO DE LA DESCRIPCION (INSPECT POR REFERENCIA MODIFICADA -
090000* NO SE USA NINGUNA FUNCION INTRINSECA). LAZO HACIA ATRAS SOBRE
090100* LAS 15 ENTRADAS DE WS-TABLA-PALABRAS.
090200* LA REFERENCIA MODIFICADA (1:WS-PALABRA-LONG(WS-IDX-PAL)) ES
090300* NECESARIA PORQUE LAS 15 PALABRAS TIENEN LONGITUD DISTINTA
090400* (DE "CHOQUE" A "SEMAFORO EN ROJO") Y WS-PALABRA-TEXTO ESTA
090500* DECLARADA A LO ANCHO DE LA MAS LARGA CON RELLENO DE ESPACIOS
090600* - SIN EL RECORTE, EL INSPECT BUSCARIA TAMBIEN LOS ESPACIOS
090700* DE RELLENO Y NUNCA ENCONTRARIA COINCIDENCIA.
090800*----------------------------------------------------------------
090900 0210-EXPLORAR-PALABRAS-CLAVE.
091000*     CONDICION DE SALIDA DEL LAZO - YA SE RECORRIERON LAS 15
091100*     ENTRADAS DE LA TABLA.
091200     IF WS-IDX-PAL > 15
091300        GO TO 0220-BUSCAR-MAXIMO-CONTEO.
091400*     CUENTA CUANTAS VECES APARECE LA PALABRA CLAVE ACTUAL EN
091500*     TODA LA DESCRIPCION (PUEDE SER MAS DE UNA VEZ).
091600     MOVE ZERO TO WS-CONT-TEMP.
091700     INSPECT WS-DESCRIPCION-MAYUS TALLYING WS-CONT-TEMP
091800             FOR ALL WS-PALABRA-TEXTO(WS-IDX-PAL)
091900             (1:WS-PALABRA-LONG(WS-IDX-PAL)).
092000*     ACUMULA EL CONTEO EN LA CIRCUNSTANCIA ASOCIADA A ESTA
092100*     PALABRA (WS-PALABRA-CIRC), NO EN EL INDICE DE LA TABLA.
092200     ADD WS-CONT-TEMP TO
092300         WS-CONTEO-CIRC(WS-PALABRA-CIRC(WS-IDX-PAL)).
092400     ADD 1 TO WS-IDX-PAL.
092500     GO TO 0210-EXPLORAR-PALABRAS-CLAVE.
092600
092700*----------------------------------------------------------------
092800* 0220 - ELIGE LA CIRCUNSTANCIA DE MAYOR CONTEO (PRIMER MAXIMO
092900* GANA EN CASO DE EMPATE). SIN ACIERTOS -> CIRCUNSTANCIA 06.
093000* WS-MAX-CONTEO ARRANCA EN CERO ASI QUE CUALQUIER CONTEO
093100* POSITIVO LO SUPERA EN LA PRIMERA COMPARACION - SI TODAS LAS
093200* 15 CIRCUNSTANCIAS QUEDAN EN CERO (NINGUNA PALABRA CLAVE
093300* APARECIO EN EL TEXTO) LA CIRCUNSTANCIA DETECTADA QUEDA EN 06
093400* (VER LA LISTA DE 15 CIRCUNSTANCIAS EN LA COPYBOOK SINCLAIM)
093500* POR EL MOVE INICIAL DE 0220, SIN NECESIDAD DE UN IF ESPECIAL
093600* AL SALIR DEL LAZO 0225.
093700*----------------------------------------------------------------
093800 0220-BUSCAR-MAXIMO-CONTEO.
093900     MOVE ZERO TO WS-MAX-CONTEO.
094000     MOVE 06 TO WS-CIRC-DETECTADA.
094100     MOVE 1 TO WS-IDX-PAL.
094200
094300*----------------------------------------------------------------
094400* 0225 - CUERPO DEL LAZO DE 0220. SE MANTUVO SEPARADO DE 0220
094500* PARA QUE EL GO TO DE VUELTA (ABAJO) NO REINICIALICE WS-MAX-
094600* CONTEO NI WS-IDX-PAL EN CADA VUELTA - ESE ES EL MISMO PATRON
094700* QUE 0200/0210 USAN PARA EL CONTEO DE PALABRAS.
094800*----------------------------------------------------------------
094900 0225-COMPARAR-CONTEO.
095000     IF WS-IDX-PAL > 15
095100        GO TO 0230-APLICAR-CIRCUNSTANCIA.
095200     IF WS-CONTEO-CIRC(WS-IDX-PAL) > WS-MAX-CONTEO
095300        MOVE WS-CONTEO-CIRC(WS-IDX-PAL) TO WS-MAX-CONTEO
095400        MOVE WS-IDX-PAL TO WS-CIRC-DETECTADA.
095500     ADD 1 TO WS-IDX-PAL.
095600     GO TO 0225-COMPARAR-CONTEO.
095700
095800*----------------------------------------------------------------
095900* 0230 - APLICA LA CIRCUNSTANCIA DETECTADA AL VEHICULO QUE LA
096000* PIDIO (VER WS-CLASIFICAR-RETORNO EN PARR. 0100) Y VUELVE AL
096100* DESPACHADOR PARA VERIFICAR EL OTRO VEHICULO.
096200* NO SE GRABA WS-CIRC-DETECTADA EN NINGUN OTRO LADO - UNA VEZ
096300* APLICADA A SIN-CIRC-A O SIN-CIRC-B EL CAMPO DE TRABAJO QUEDA
096400* LIBRE PARA LA SIGUIENTE CLASIFICACION (SI HACE FALTA UNA
096500* SEGUNDA PASADA PARA EL OTRO VEHICULO).
096600*----------------------------------------------------------------
096700 0230-APLICAR-CIRCUNSTANCIA.
096800     IF WS-CLASIFICAR-RETORNO = "A"
096900        MOVE WS-CIRC-DETECTADA TO SIN-CIRC-A.
097000     IF WS-CLASIFICAR-RETORNO = "B"
097100        MOVE WS-CIRC-DETECTADA TO SIN-CIRC-B.
097200     GO TO 0100-PROCESA-SINIESTRO.
097300
097400*----------------------------------------------------------------
097500* 0320-0326 - NEGOCIADOR ITERATIVO PARA SINIESTROS EN DISPUTA.
097600* PESA CIRCUNSTANCIAS, EVIDENCIAS (30%) Y DOCUMENTOS (20%)
097700* SOBRE UNA DISTRIBUCION INICIAL CRUZADA (50%), HASTA 5
097800* ITERACIONES O CONVERGENCIA (+/- 1 PUNTO).
097900* ESTA ES LA UNICA RUTA QUE SE TOMA CUANDO SIN-DISPUTA-FLAG =
098000* "S" - NUNCA SE CONSULTA LA MATRIZ FASECOLDA (PARR. 0310)
098100* PARA UN SINIESTRO EN DISPUTA, AUNQUE LA COMBINACION DE
098200* CIRCUNSTANCIAS TENGA UN CODIGO DEFINIDO EN LA TABLA - LA
098300* DISPUTA SIGNIFICA QUE LAS PARTES NO ESTAN DE ACUERDO CON LO
098400* QUE LA TABLA DIRIA, POR ESO SE MANDA A REVISION DEL
098500* NEGOCIADOR EN VEZ DE APLICAR LA TABLA A CIEGAS.
098600*----------------------------------------------------------------
098700 0320-NEGOCIAR-RESPONSABILIDAD.
098800     MOVE "NG" TO WS-COD-RESPUESTA.
098900
099000*----------------------------------------------------------------
099100* 0321 - DISTRIBUCION INICIAL CRUZADA POR PESO DE GRAVEDAD.
099200* ES CRUZADA PORQUE EL PORCENTAJE DE RESPONSABILIDAD DE A SALE
099300* DEL PESO DE B Y VICEVERSA (ENTRE MAS GRAVE LA CIRCUNSTANCIA
099400* DE UN VEHICULO, MAYOR LA RESPONSABILIDAD QUE RECAE SOBRE EL
099500* OTRO) - VER WS-TABLA-PESOS-DATOS EN WORKING-STORAGE PARA EL
099600* ORIGEN DE ESTOS PESOS. EL IF FINAL CORRIGE EL REDONDEO
099700* INDEPENDIENTE DE LOS DOS COMPUTE ROUNDED CUANDO LA SUMA NO
099800* DA EXACTO 100 (P.EJ. 33/67 REDONDEADO POR SEPARADO PUEDE DAR
099900* 33+66=99 O 34+67=101).
100000*----------------------------------------------------------------
100100 0321-PESO-INICIAL.
100200     MOVE WS-PESO-CIRC(SIN-CIRC-A) TO WS-PESO-A.
100300     MOVE WS-PESO-CIRC(SIN-CIRC-B) TO WS-PESO-B.
100400     COMPUTE WS-PCT-A ROUNDED =
100500             WS-PESO-B / (WS-PESO-A + WS-PESO-B) * 100.
100600     COMPUTE WS-PCT-B ROUNDED =
100700             WS-PESO-A / (WS-PESO-A + WS-PESO-B) * 100.
100800     IF WS-PCT-A + WS-PCT-B NOT = 100
100900        COMPUTE WS-PCT-A = WS-PCT-A + 100 - WS-PCT-A - WS-PCT-B.
101000
101100*----------------------------------------------------------------
101200* 0322 - ACUMULA EVIDENCIA (E) / DOCUMENTO (D) DEL GRUPO DEL
101300* SINIESTRO ACTUAL (SINEVI VIENE AGRUPADO POR SINIESTRO EN EL
101400* MISMO ORDEN QUE SINCLA - LECTURA ADELANTADA). LAZO HACIA
101500* ATRAS HASTA AGOTAR EL GRUPO O EL ARCHIVO.
101600* NOTESE QUE EVI-RESP-SUGERIDA = A SUMA A LA COLUMNA DE B (Y
101700* VICEVERSA): UN ITEM DE EVIDENCIA QUE SENALA AL VEHICULO A
101800* COMO CULPABLE ES UN PUNTO A FAVOR DE LA RESPONSABILIDAD DE A,
101900* O SEA DE LO QUE A LE DEBE PAGAR A B - POR ESO EL VALOR SE
102000* ACUMULA DEL LADO DE B (WS-EVI-SUMA-B), SIGUIENDO LA MISMA
102100* CONVENCION CRUZADA DE LA DISTRIBUCION INICIAL (PARR. 0321).
102200* LOS ITEMS "COMPARTIDA" REPARTEN SU CONFIANZA POR MITAD ENTRE
102300* LOS DOS LADOS. LOS DOCUMENTOS CON CONFIANZA MENOR A 0.30 SE
102400* IGNORAN POR COMPLETO (NI SIQUIERA CUENTAN PARA WS-DOC-CONT).
102500*----------------------------------------------------------------
102600 0322-ACUMULAR-EVIDENCIA.
102700* SALE DEL LAZO CUANDO SE ACABA SINEVI O CUANDO EL SIGUIENTE
102800* REGISTRO YA ES DE OTRO SINIESTRO (FIN DEL GRUPO ACTUAL).
102900     IF FIM-DE-SINEVI
103000        OR EVI-COD-SINIESTRO NOT = SIN-COD-SINIESTRO
103100        GO TO 0323-PROMEDIAR-EVIDENCIA.
103200* EVIDENCIA VISUAL QUE SENALA A UN VEHICULO SUMA DEL LADO DEL
103300* OTRO (CONVENCION CRUZADA, VER PARR. 0321).
103400     IF EVI-ES-VISUAL AND EVI-ITEM-UTILIZABLE AND EVI-SUGIERE-A
103500        ADD EVI-CONFIANZA TO WS-EVI-SUMA-B.
103600     IF EVI-ES-VISUAL AND EVI-ITEM-UTILIZABLE AND EVI-SUGIERE-B
103700        ADD EVI-CONFIANZA TO WS-EVI-SUMA-A.
103800* EVIDENCIA "COMPARTIDA" REPARTE SU CONFIANZA POR MITAD A
103900* CADA LADO.
104000     IF EVI-ES-VISUAL AND EVI-ITEM-UTILIZABLE
104100        AND EVI-SUGIERE-COMPARTIDA
104200        COMPUTE WS-EVI-SUMA-A ROUNDED =
104300                WS-EVI-SUMA-A + EVI-CONFIANZA / 2
104400        COMPUTE WS-EVI-SUMA-B ROUNDED =
104500                WS-EVI-SUMA-B + EVI-CONFIANZA / 2.
104600     IF EVI-ES-VISUAL AND EVI-ITEM-UTILIZABLE
104700        ADD 1 TO WS-EVI-CONT.
104800* MISMA LOGICA CRUZADA PARA DOCUMENTOS, PERO SOLO SI LA
104900* CONFIANZA DEL PERITO ES AL MENOS 0.30 (VER COPY SINEVID).
105000     IF EVI-ES-DOCUMENTO AND EVI-CONFIANZA NOT < 0.30
105100        AND EVI-SUGIERE-A
105200        ADD EVI-CONFIANZA TO WS-DOC-SUMA-B.
105300     IF EVI-ES-DOCUMENTO AND EVI-CONFIANZA NOT < 0.30
105400        AND EVI-SUGIERE-B
105500        ADD EVI-CONFIANZA TO WS-DOC-SUMA-A.
105600     IF EVI-ES-DOCUMENTO AND EVI-CONFIANZA NOT < 0.30
105700        AND EVI-SUGIERE-COMPARTIDA
105800        COMPUTE WS-DOC-SUMA-A ROUNDED =
105900                WS-DOC-SUMA-A + EVI-CONFIANZA / 2
106000        COMPUTE WS-DOC-SUMA-B ROUNDED =
106100                WS-DOC-SUMA-B + EVI-CONFIANZA / 2.
106200     IF EVI-ES-DOCUMENTO AND EVI-CONFIANZA NOT < 0.30
106300        ADD 1 TO WS-DOC-CONT.
106400* AVANZA AL SIGUIENTE REGISTRO DE SINEVI Y REPITE HASTA
106500* AGOTAR EL GRUPO DE ESTE SINIESTRO.
106600     READ SINEVI
106700         AT END
106800         MOVE "S" TO WS-FIM-SINEVI.
106900     GO TO 0322-ACUMULAR-EVIDENCIA.
107000
107100*----------------------------------------------------------------
107200* 0323 - PROMEDIA LOS PESOS DE EVIDENCIA Y DOCUMENTOS.
107300* SI NO HUBO NINGUN ITEM UTILIZABLE DE UN TIPO (WS-EVI-CONT O
107400* WS-DOC-CONT EN CERO) EL PROMEDIO CORRESPONDIENTE QUEDA EN
107500* CERO Y ESE 30% O 20% DE PESO SIMPLEMENTE NO APORTA NADA A LA
107600* NEGOCIACION (VER PARR. 0324) - NO SE REDISTRIBUYE ESE PESO
107700* ENTRE LOS DEMAS COMPONENTES, EL EXPEDIENTE SIMPLEMENTE QUEDA
107800* MAS DEPENDIENTE DE LOS COMPONENTES QUE SI TUVO INFORMACION.
107900*----------------------------------------------------------------
108000 0323-PROMEDIAR-EVIDENCIA.
108100* PROMEDIO SIMPLE DE LA SUMA DE CONFIANZAS ENTRE EL NUMERO DE
108200* ITEMS UTILIZABLES - QUEDA EN CERO SI NO HUBO NINGUNO.
108300     MOVE ZERO TO WS-PESO-EVI-A WS-PESO-EVI-B.
108400     MOVE ZERO TO WS-PESO-DOC-A WS-PESO-DOC-B.
108500     IF WS-EVI-CONT > ZERO
108600        COMPUTE WS-PESO-EVI-A = WS-EVI-SUMA-A / WS-EVI-CONT
108700        COMPUTE WS-PESO-EVI-B = WS-EVI-SUMA-B / WS-EVI-CONT.
108800     IF WS-DOC-CONT > ZERO
108900        COMPUTE WS-PESO-DOC-A = WS-DOC-SUMA-A / WS-DOC-CONT
109000        COMPUTE WS-PESO-DOC-B = WS-DOC-SUMA-B / WS-DOC-CONT.
109100* PREPARA LAS BANDERAS DEL LAZO DE ITERACION QUE SIGUE EN
109200* PARR. 0324.
109300     MOVE "N" TO WS-CONVERGIO.
109400     MOVE 1 TO WS-ITER.
109500
109600*----------------------------------------------------------------
109700* 0324 - UNA ITERACION DE LA NEGOCIACION (HASTA 5 VECES). LAZO
109800* HACIA ATRAS HASTA CONVERGER O AGOTAR LAS ITERACIONES.
109900* EN CADA VUELTA EL PORCENTAJE DE LA VUELTA ANTERIOR (50% AL
110000* EMPEZAR, TOMADO DE 0321) SE MEZCLA CON LOS PROMEDIOS DE
110100* EVIDENCIA Y DOCUMENTO CALCULADOS UNA SOLA VEZ EN 0323 - SOLO
110200* WS-PCT-A/WS-PCT-B CAMBIAN DE UNA VUELTA A OTRA, LOS PESOS DE
110300* EVIDENCIA/DOCUMENTO SON FIJOS DURANTE TODA LA NEGOCIACION.
110400* SI WS-RAW-SUMA DA CERO (CASO EXTREMO: CIRCUNSTANCIA DE PESO
110500* CERO EN AMBOS LADOS Y SIN EVIDENCIA NI DOCUMENTOS) SE FIJA
110600* 50/50 PARA EVITAR UNA DIVISION POR CERO.
110700*----------------------------------------------------------------
110800 0324-ITERAR-NEGOCIACION.
110900     IF WS-ITER > 5 OR NEGOCIACION-CONVERGIO
111000        GO TO 0326-VEREDICTO-NEGOCIACION.
111100* GUARDA EL PORCENTAJE ACTUAL PARA COMPARARLO CON EL NUEVO Y
111200* DETECTAR CONVERGENCIA MAS ABAJO.
111300     MOVE WS-PCT-A TO WS-PCT-A-ANT.
111400* MEZCLA DE LOS 3 COMPONENTES: 50% CIRCUNSTANCIA (WS-PCT-A/B
111500* DE LA VUELTA ANTERIOR), 30% EVIDENCIA, 20% DOCUMENTOS.
111600     COMPUTE WS-RAW-A =
111700             WS-PCT-A * 0.5 + WS-PESO-EVI-A * 100 * 0.3
111800             + WS-PESO-DOC-A * 100 * 0.2.
111900     COMPUTE WS-RAW-B =
112000             WS-PCT-B * 0.5 + WS-PESO-EVI-B * 100 * 0.3
112100             + WS-PESO-DOC-B * 100 * 0.2.
112200* NORMALIZA A/B PARA QUE VUELVAN A SUMAR 100 (LOS RAW NO
112300* NECESARIAMENTE SUMAN 100 DESPUES DE LA MEZCLA).
112400     COMPUTE WS-RAW-SUMA = WS-RAW-A + WS-RAW-B.
112500     IF WS-RAW-SUMA = ZERO
112600        MOVE 50 TO WS-PCT-A
112700        MOVE 50 TO WS-PCT-B
112800     ELSE
112900        COMPUTE WS-PCT-A ROUNDED = WS-RAW-A / WS-RAW-SUMA * 100
113000        COMPUTE WS-PCT-B ROUNDED = WS-RAW-B / WS-RAW-SUMA * 100.
113100* CORRIGE EL REDONDEO INDEPENDIENTE DE LOS 2 COMPUTE ROUNDED
113200* DE ARRIBA, IGUAL QUE EN PARR. 0321.
113300     IF WS-PCT-A + WS-PCT-B NOT = 100
113400        COMPUTE WS-PCT-A = WS-PCT-A + 100 - WS-PCT-A - WS-PCT-B.
113500* CONVERGENCIA: EL PORCENTAJE DE A NO SE MOVIO RESPECTO A LA
113600* VUELTA ANTERIOR (+/- 1 PUNTO YA QUEDA ABSORBIDO POR EL
113700* REDONDEO A ENTERO DE WS-PCT-A).
113800     IF WS-PCT-A = WS-PCT-A-ANT
113900        MOVE "Y" TO WS-CONVERGIO.
114000     ADD 1 TO WS-ITER.
114100     GO TO 0324-ITERAR-NEGOCIACION.
114200
114300*----------------------------------------------------------------
114400* 0326 - VEREDICTO FINAL DE LA NEGOCIACION (>= 90% = EXCLUSIVA).
114500* POR DEBAJO DE 90% PARA LOS DOS LADOS EL VEREDICTO QUEDA
114600* "COMPARTIDA" AUNQUE LOS PORCENTAJES NO SEAN 50/50 - LO QUE
114700* CAMBIA CON EL RESULTADO DEL NEGOCIADOR NO ES SOLO LA
114800* ETIQUETA DE RESPONSABLE, SON LOS PORCENTAJES WS-PCT-A/WS-
114900* PCT-B QUE SE USAN TAL CUAL EN LA LIQUIDACION (PARR. 0420),
115000* ASI QUE UN 82/18 SIGUE SIENDO "COMPARTIDA" PERO LIQUIDA MUY
115100* DISTINTO A UN 50/50.
115200*----------------------------------------------------------------
115300 0326-VEREDICTO-NEGOCIACION.
115400     MOVE "COMPARTIDA" TO WS-RESPONSABLE.
115500     IF WS-PCT-A >= 90
115600        MOVE "VEHICULO-A" TO WS-RESPONSABLE.
115700     IF WS-PCT-B >= 90
115800        MOVE "VEHICULO-B" TO WS-RESPONSABLE.
115900     MOVE "Y" TO WS-RESP-DETERMINABLE.
116000
116100*----------------------------------------------------------------
116200* 0340 - DESCARTA CUALQUIER EVIDENCIA SOBRANTE DEL GRUPO DEL
116300* SINIESTRO ACTUAL (SINIESTROS SIN DISPUTA IGUAL PUEDEN TRAER
116400* REGISTROS EN SINEVI QUE NO SE USAN PARA LA LIQUIDACION).
116500* PUNTO DE CONVERGENCIA DE LA TABLA (0310) Y LA NEGOCIACION
116600* (0326), Y TAMBIEN DEL RECHAZO POR RANGO INVALIDO (0300).
116700* EN LOS SINIESTROS NO DISPUTADOS EL GRUPO DE SINEVI (SI LO
116800* HAY) NUNCA SE LLEGO A LEER EN 0322, ASI QUE ESTE PARRAFO ES
116900* EL QUE SE ENCARGA DE AVANZAR EL PUNTERO DE SINEVI HASTA EL
117000* SIGUIENTE SINIESTRO - SIN ESTO EL SINCRONISMO ENTRE SINCLA Y
117100* SINEVI (AMBOS LEIDOS EN PARALELO, VER PARR. 0322) SE PERDERIA
117200* EN CUANTO APARECIERA EL PRIMER SINIESTRO SIN DISPUTA CON
117300* EVIDENCIA ASOCIADA.
117400*----------------------------------------------------------------
117500 0340-DESCARTAR-EVIDENCIA-GRUPO.
117600     IF FIM-DE-SINEVI
117700        GO TO 0350-VERIFICAR-INDEMNIZACION.
117800     IF EVI-COD-SINIESTRO NOT = SIN-COD-SINIESTRO
117900        GO TO 0350-VERIFICAR-INDEMNIZACION.
118000     READ SINEVI
118100         AT END
118200         MOVE "S" TO WS-FIM-SINEVI.
118300     GO TO 0340-DESCARTAR-EVIDENCIA-GRUPO.
118400
118500*----------------------------------------------------------------
118600* 0350 - DESPACHA HACIA EL CALCULO DE INDEMNIZACION O HACIA EL
118700* CIERRE SIN INDEMNIZACION, SEGUN SE HAYA DETERMINADO O NO UN
118800* RESPONSABLE EN LOS PARRAFOS 0300/0310/0320-0326.
118900* RESP-ES-DETERMINABLE ES EL UNICO CAMPO QUE ESTE PARRAFO
119000* MIRA - NO LE IMPORTA SI EL RESPONSABLE VINO DE LA MATRIZ O
119100* DEL NEGOCIADOR, SOLO SI HAY O NO UN VEREDICTO SOBRE EL CUAL
119200* CALCULAR UNA INDEMNIZACION.
119300*----------------------------------------------------------------
119400 0350-VERIFICAR-INDEMNIZACION.
119500     IF RESP-ES-DETERMINABLE
119600        GO TO 0400-CALCULAR-INDEMNIZACION.
119700     GO TO 0450-SIN-INDEMNIZACION.
119800
119900*----------------------------------------------------------------
120000* 0400 - FACTOR DE COBERTURA POR TIPO DE POLIZA
120100* (P=1.00  S=0.90  B=0.80  OTRO=0.70 - AJUSTE S-0512/2001).
120200* CADA VEHICULO TIENE SU PROPIA POLIZA Y POR LO TANTO SU
120300* PROPIO FACTOR - EL FACTOR DE A SE APLICA SOLO A LO QUE A
120400* PAGA A B (WS-BRUTO-A-A-B, PARR. 0420) Y VICEVERSA, NUNCA SE
120500* MEZCLAN. EL VALOR POR DEFECTO 0.70 CUBRE CUALQUIER CODIGO DE
120600* COBERTURA QUE NO SEA P/S/B (POLIZAS ANTIGUAS DE OTRAS
120700* ASEGURADORAS ABSORBIDAS EN FUSIONES, VER SINCLAIM).
120800*----------------------------------------------------------------
120900 0400-CALCULAR-INDEMNIZACION.
121000     MOVE 0.70 TO WS-FACTOR-COB-A.
121100     IF SIN-COBERT-A-PREMIUM  MOVE 1.00 TO WS-FACTOR-COB-A.
121200     IF SIN-COBERT-A-ESTANDAR MOVE 0.90 TO WS-FACTOR-COB-A.
121300     IF SIN-COBERT-A-BASICA   MOVE 0.80 TO WS-FACTOR-COB-A.
121400     MOVE 0.70 TO WS-FACTOR-COB-B.
121500     IF SIN-COBERT-B-PREMIUM  MOVE 1.00 TO WS-FACTOR-COB-B.
121600     IF SIN-COBERT-B-ESTANDAR MOVE 0.90 TO WS-FACTOR-COB-B.
121700     IF SIN-COBERT-B-BASICA   MOVE 0.80 TO WS-FACTOR-COB-B.
121800
121900*----------------------------------------------------------------
122000* 0420 - INDEMNIZACION BRUTA, DEDUCIBLE Y NETA EN AMBOS
122100* SENTIDOS.  4 DECIMALES INTERMEDIOS, REDONDEO FINAL A 2 EN
122200* PARR. 0500 (SOBRE LOS CAMPOS OUT-* DEL RESULTADO).
122300* LA BRUTA DE A HACIA B SALE DEL DANO DEL VEHICULO B
122400* (SIN-DANO-MONTO-B) MULTIPLICADO POR EL PORCENTAJE DE
122500* RESPONSABILIDAD DE A Y POR EL FACTOR DE COBERTURA DE A -
122600* PORQUE ES LA POLIZA DE A LA QUE PAGA EL DANO QUE A LE CAUSO
122700* A B. EL DEDUCIBLE SIEMPRE ES EL MAYOR ENTRE EL PORCENTAJE
122800* PACTADO Y EL PISO EN PESOS DE LA POLIZA (SIN-DEDUC-MIN-*) -
122900* ASI NINGUN DEDUCIBLE QUEDA POR DEBAJO DEL MINIMO CONTRACTUAL
123000* AUNQUE EL DANO SEA PEQUENO. SI EL DEDUCIBLE SUPERA LA BRUTA
123100* (DANO MENOR AL DEDUCIBLE) LA NETA QUEDA EN CERO - NUNCA
123200* NEGATIVA.
123300*----------------------------------------------------------------
123400 0420-CALCULAR-BRUTOS-Y-NETOS.
123500* EL BRUTO QUE A LE DEBE PAGAR A B SE ARMA SOBRE EL DANO DE B
123600* (SIN-DANO-MONTO-B), NO SOBRE EL DE A - ES EL DANO DEL OTRO
123700* VEHICULO EL QUE A TIENE QUE INDEMNIZAR, MULTIPLICADO POR EL
123800* PCT DE RESPONSABILIDAD DE A Y EL FACTOR DE COBERTURA DE LA
123900* POLIZA DE A (WS-FACTOR-COB-A, ARMADO EN 0400).
124000     COMPUTE WS-BRUTO-A-A-B ROUNDED =
124100             (WS-PCT-A / 100) * SIN-DANO-MONTO-B
124200             * WS-FACTOR-COB-A.
124300* MISMA LOGICA EN SENTIDO CONTRARIO: EL BRUTO QUE B LE DEBE A A
124400* SALE DEL DANO DE A, EL PCT DE B Y LA COBERTURA DE LA POLIZA
124500* DE B.
124600     COMPUTE WS-BRUTO-B-A-A ROUNDED =
124700             (WS-PCT-B / 100) * SIN-DANO-MONTO-A
124800             * WS-FACTOR-COB-B.
124900* EL DEDUCIBLE QUE SE LE APLICA A LA INDEMNIZACION QUE B RECIBE
125000* (WS-BRUTO-B-A-A) ES EL MAYOR ENTRE EL DEDUCIBLE-MIN FIJO DE LA
125100* POLIZA DE A (SIN-DEDUC-MIN-A) Y EL PORCENTAJE SIN-DEDUC-PCT-A
125200* CALCULADO SOBRE ESE MISMO BRUTO - ASI LA ASEGURADORA NUNCA
125300* ABSORBE UN DEDUCIBLE MENOR AL MINIMO PACTADO EN LA POLIZA.
125400     COMPUTE WS-DEDUC-A-MIN ROUNDED =
125500             WS-BRUTO-B-A-A * (SIN-DEDUC-PCT-A / 100).
125600     IF WS-DEDUC-A-MIN > SIN-DEDUC-MIN-A
125700        MOVE WS-DEDUC-A-MIN TO WS-DEDUC-A
125800     ELSE
125900        MOVE SIN-DEDUC-MIN-A TO WS-DEDUC-A.
126000* MISMO CALCULO DE MAYOR-ENTRE-FIJO-Y-PORCENTAJE PARA EL
126100* DEDUCIBLE DE LA POLIZA DE B, SOBRE EL BRUTO QUE A RECIBE.
126200     COMPUTE WS-DEDUC-B-MIN ROUNDED =
126300             WS-BRUTO-A-A-B * (SIN-DEDUC-PCT-B / 100).
126400     IF WS-DEDUC-B-MIN > SIN-DEDUC-MIN-B
126500        MOVE WS-DEDUC-B-MIN TO WS-DEDUC-B
126600     ELSE
126700        MOVE SIN-DEDUC-MIN-B TO WS-DEDUC-B.
126800* EL NETO ES BRUTO MENOS DEDUCIBLE, PERO NUNCA NEGATIVO - SI EL
126900* DEDUCIBLE SUPERA EL BRUTO (DANO PEQUENO, DEDUCIBLE FIJO ALTO)
127000* EL NETO A PAGAR QUEDA EN CERO EN VEZ DE UN VALOR NEGATIVO SIN
127100* SENTIDO DE NEGOCIO.
127200     IF WS-BRUTO-B-A-A > WS-DEDUC-A
127300        COMPUTE WS-NETO-B-A-A ROUNDED =
127400                WS-BRUTO-B-A-A - WS-DEDUC-A
127500     ELSE
127600        MOVE ZERO TO WS-NETO-B-A-A.
127700* MISMO CHEQUEO DE NETO-NUNCA-NEGATIVO PARA LA INDEMNIZACION EN
127800* SENTIDO CONTRARIO.
127900     IF WS-BRUTO-A-A-B > WS-DEDUC-B
128000        COMPUTE WS-NETO-A-A-B ROUNDED =
128100                WS-BRUTO-A-A-B - WS-DEDUC-B
128200     ELSE
128300        MOVE ZERO TO WS-NETO-A-A-B.
128400* LLEGAR HASTA ACA SIGNIFICA QUE SI HUBO LIQUIDACION DE
128500* INDEMNIZACION (AUNQUE ALGUNO DE LOS DOS NETOS HAYA QUEDADO EN
128600* CERO POR EL DEDUCIBLE) - EL ESTADO FINAL ES "PROCESADO".
128700     MOVE "PROCESADO" TO WS-ESTADO.
128800     GO TO 0500-GRABAR-RESULTADO.
128900
129000*----------------------------------------------------------------
129100* 0450 - SINIESTRO SIN RESPONSABLE DETERMINABLE - SIN
129200* INDEMNIZACION (MATRIZ = NA O RANGO DE CIRCUNSTANCIA INVALIDO).
129300* EL IF WS-ESTADO = SPACES ES POR SI 0300 YA DEJO "ERROR" EN
129400* WS-ESTADO ANTES DE CAER AQUI (RANGO DE CIRCUNSTANCIA
129500* INVALIDO) - EN ESE CASO NO SE SOBREESCRIBE CON "NO-APLICA",
129600* EL SINIESTRO DEBE QUEDAR MARCADO COMO ERROR PARA QUE EL
129700* SUPERVISOR LO REVISE, NO COMO UN NO-APLICA NORMAL DE LA
129800* MATRIZ.
129900*----------------------------------------------------------------
130000 0450-SIN-INDEMNIZACION.
130100     MOVE ZERO TO WS-BRUTO-A-A-B WS-DEDUC-B WS-NETO-A-A-B.
130200     MOVE ZERO TO WS-BRUTO-B-A-A WS-DEDUC-A WS-NETO-B-A-A.
130300     IF WS-ESTADO = SPACES
130400        MOVE "NO-APLICA" TO WS-ESTADO.
130500
130600*----------------------------------------------------------------
130700* 0500 - GRABA EL RESULTADO ADJUDICADO Y ESCRIBE LA LINEA DE
130800* DETALLE DEL RELATORIO.  LOS 6 CAMPOS DE DINERO SE REDONDEAN
130900* AQUI DE 4 A 2 DECIMALES (COMPUTE ROUNDED) EN VEZ DE TRUNCAR
131000* POR UN MOVE SIMPLE - CORRECCION S-0578 (VER HISTORICO).
131100* ESTE PARRAFO GRABA UN REGISTRO EN SINRES POR CADA SINIESTRO
131200* QUE PASA POR EL PROGRAMA, INCLUSO LOS "NO-APLICA" Y "ERROR"
131300* (VER OUT-ESTADO EN LA COPYBOOK SINRSLT) - EL AREA DE PAGOS
131400* NECESITA VER TODOS LOS SINIESTROS PROCESADOS, NO SOLO LOS
131500* QUE GENERARON UN PAGO, PARA CUADRAR SU PROPIO CONTROL DE
131600* VOLUMEN CONTRA EL DE ESTE PROGRAMA. EL SALTO DE PAGINA DEL
131700* RELATORIO (50 LINEAS) SE REVISA DESPUES DE ESCRIBIR CADA
131800* REGISTRO DE SALIDA, NO ANTES, PARA QUE 0620 SIEMPRE ENCUENTRE
131900* ESPACIO LIBRE EN LA PAGINA ANTES DE ESCRIBIR SU LINEA.
132000*----------------------------------------------------------------
132100 0500-GRABAR-RESULTADO.
132200* PRIMERO LA CLAVE Y EL VEREDICTO YA TRADUCIDO A TEXTO/NUMEROS
132300* POR 0300/0320-0326 - AQUI NO SE DECIDE NADA, SOLO SE TRASLADA
132400* LO YA DECIDIDO A LOS CAMPOS DE SALIDA.
132500     MOVE SIN-COD-SINIESTRO TO OUT-COD-SINIESTRO.
132600     MOVE WS-COD-RESPUESTA  TO OUT-COD-RESPUESTA.
132700     MOVE WS-RESPONSABLE    TO OUT-RESPONSABLE.
132800     MOVE WS-PCT-A          TO OUT-PCT-A.
132900     MOVE WS-PCT-B          TO OUT-PCT-B.
133000     MOVE SIN-CIRC-A        TO OUT-CIRC-A.
133100     MOVE SIN-CIRC-B        TO OUT-CIRC-B.
133200* LOS 6 MONTOS SE PASAN CON COMPUTE ROUNDED, NUNCA CON UN MOVE
133300* DIRECTO, PORQUE WS-BRUTO-*/WS-DEDUC-*/WS-NETO-* SE ARRASTRAN
133400* EN 4 DECIMALES DURANTE TODO EL CALCULO Y OUT-* SOLO TIENE 2 -
133500* UN MOVE SIMPLE TRUNCARIA EN VEZ DE REDONDEAR (S-0578).
133600     COMPUTE OUT-BRUTO-A-A-B ROUNDED = WS-BRUTO-A-A-B.
133700     COMPUTE OUT-DEDUCIBLE-B ROUNDED = WS-DEDUC-B.
133800     COMPUTE OUT-NETO-A-A-B  ROUNDED = WS-NETO-A-A-B.
133900     COMPUTE OUT-BRUTO-B-A-A ROUNDED = WS-BRUTO-B-A-A.
134000     COMPUTE OUT-DEDUCIBLE-A ROUNDED = WS-DEDUC-A.
134100     COMPUTE OUT-NETO-B-A-A  ROUNDED = WS-NETO-B-A-A.
134200     MOVE WS-ESTADO         TO OUT-ESTADO.
134300* SE GRABA SIEMPRE, INCLUSO CUANDO OUT-ESTADO = "NO-APLICA" O
134400* "ERROR" (VER BANNER DE ARRIBA) - EL AREA DE PAGOS NECESITA EL
134500* UNIVERSO COMPLETO DE SINIESTROS PROCESADOS, NO SOLO LOS QUE
134600* GENERARON PAGO.
134700     WRITE REG-SINRES.
134800* CONTROL DE SALTO DE PAGINA DEL RELATORIO: 50 LINEAS DE
134900* DETALLE POR PAGINA. SE REVISA DESPUES DE GRABAR SINRES PARA
135000* QUE 0620 (QUE VIENE A CONTINUACION) SIEMPRE TENGA ESPACIO
135100* LIBRE ANTES DE ESCRIBIR SU LINEA DE DETALLE.
135200     IF WS-CONT-LIN >= 50
135300        ADD 1 TO WS-CONT-PAG
135400        MOVE SIN-FECHA-SINIESTRO TO REP-CAB-FECHA
135500        WRITE REG-SINREP FROM REP-CAB-01 AFTER PAGE
135600        WRITE REG-SINREP FROM REP-CAB-02 AFTER 2
135700        WRITE REG-SINREP FROM REP-CAB-03 AFTER 2
135800        MOVE ZERO TO WS-CONT-LIN.
135900
136000*----------------------------------------------------------------
136100* 0620 - LINEA DE DETALLE DEL RELATORIO (UNA POR SINIESTRO).
136200* TOMA LOS CAMPOS YA GRABADOS EN REG-SINRES (OUT-*) EN VEZ DE
136300* LOS WS-* DE TRABAJO, PARA GARANTIZAR QUE LO IMPRESO SEA
136400* EXACTAMENTE IGUAL A LO QUE QUEDO GRABADO EN EL ARCHIVO DE
136500* SALIDA - SI ALGUNA VEZ HAY UNA DISCREPANCIA ENTRE EL RELATORIO
136600* Y SINRES, NO PUEDE SER POR ESTE PARRAFO.
136700*----------------------------------------------------------------
136800 0620-LINEA-DETALLE.
136900* TODOS LOS MOVE DE ABAJO SALEN DE OUT-* (COPY SINRSLT), NO DE
137000* LOS WS-* DE TRABAJO - VER EL BANNER DE ARRIBA.
137100     MOVE OUT-COD-SINIESTRO  TO DET-COD-SINIESTRO.
137200     MOVE OUT-CIRC-A         TO DET-CIRC-A.
137300     MOVE OUT-CIRC-B         TO DET-CIRC-B.
137400     MOVE OUT-COD-RESPUESTA  TO DET-COD-RESPUESTA.
137500     MOVE OUT-RESPONSABLE    TO DET-RESPONSABLE.
137600     MOVE OUT-PCT-A          TO DET-PCT-A.
137700     MOVE OUT-PCT-B          TO DET-PCT-B.
137800* SOLO SE IMPRIMEN LOS NETOS, NO LOS BRUTOS NI LOS DEDUCIBLES -
137900* EL RELATORIO ES UN RESUMEN GERENCIAL, NO UN DETALLE CONTABLE;
138000* EL DESGLOSE COMPLETO QUEDA EN SINRES PARA QUIEN LO NECESITE.
138100     MOVE OUT-NETO-A-A-B     TO DET-NETO-A-A-B.
138200     MOVE OUT-NETO-B-A-A     TO DET-NETO-B-A-A.
138300     MOVE OUT-ESTADO         TO DET-ESTADO.
138400     WRITE REG-SINREP FROM REP-DET-01 AFTER 1.
138500     ADD 1 TO WS-CONT-LIN.
138600
138700*----------------------------------------------------------------
138800* 0510 - ACUMULA LOS TOTALES DE CONTROL DEL RELATORIO. SUMA
138900* DESDE LOS CAMPOS OUT-* YA REDONDEADOS A 2 DECIMALES EN 0500,
139000* NO DESDE LOS WS-* DE 4 DECIMALES (CORRECCION S-0578) - ASI
139100* EL TOTAL COINCIDE CON LA SUMA DE LOS MONTOS IMPRESOS/GRABADOS.
139200* LOS CONTEOS DE RESPONSABLE (WS-CONT-RESP-A/B/C) SE ACUMULAN
139300* SEGUN WS-RESPONSABLE, QUE PUEDE QUEDAR LLENO AUNQUE EL
139400* ESTADO SEA "NO-APLICA" (EL SINIESTRO SIN COBERTURA QUE CAE
139500* EN 0450 IGUAL TRAE UN WS-RESPONSABLE DE LA COPIA EN
139600* WORKING-STORAGE) - POR ESO EL CONTEO DE RESPONSABLE Y EL
139700* CONTEO DE PROCESADOS/NO-APLICA DE LA LINEA ANTERIOR NO
139800* TIENEN QUE CUADRAR ENTRE SI.
139900*----------------------------------------------------------------
140000 0510-ACUMULAR-TOTALES.
140100* LOS TOTALES DE DINERO SE SUMAN DESDE OUT-* (YA REDONDEADOS A 2
140200* DECIMALES EN 0500), NUNCA DESDE LOS WS-* DE 4 DECIMALES - VER
140300* BANNER DE ARRIBA (S-0578).
140400     IF WS-ESTADO = "PROCESADO"
140500        ADD 1 TO WS-CONT-PROCESADOS
140600        ADD OUT-BRUTO-A-A-B TO WS-TOTAL-BRUTO
140700        ADD OUT-BRUTO-B-A-A TO WS-TOTAL-BRUTO
140800        ADD OUT-NETO-A-A-B TO WS-TOTAL-NETO
140900        ADD OUT-NETO-B-A-A TO WS-TOTAL-NETO
141000     ELSE
141100        ADD 1 TO WS-CONT-NO-APLICA.
141200* EL CONTEO DE DISPUTADOS ES SOLO INFORMATIVO PARA EL
141300* RELATORIO - EL SINIESTRO YA CONTO ARRIBA COMO PROCESADO O
141400* NO-APLICA, ESTE IF NO CAMBIA ESE CONTEO.
141500     IF SIN-ES-DISPUTADO
141600        ADD 1 TO WS-CONT-DISPUTADOS.
141700* LOS 3 CONTEOS DE ABAJO SE ACUMULAN SEGUN WS-RESPONSABLE (VER
141800* NOTA DEL BANNER SOBRE POR QUE NO CUADRAN CONTRA PROCESADOS/
141900* NO-APLICA).
142000     IF WS-RESPONSABLE = "VEHICULO-A"
142100        ADD 1 TO WS-CONT-RESP-A.
142200     IF WS-RESPONSABLE = "VEHICULO-B"
142300        ADD 1 TO WS-CONT-RESP-B.
142400     IF WS-RESPONSABLE = "COMPARTIDA"
142500        ADD 1 TO WS-CONT-RESP-C.
142600* VUELVE A 0020 A LEER EL SIGUIENTE SINIESTRO DE SINCLA - ESTE
142700* ES EL UNICO PUNTO DE RETORNO AL TOPE DEL LAZO PRINCIPAL.
142800     GO TO 0020-LEER-SINCLA.
142900
143000*----------------------------------------------------------------
143100* 0600 - FIN DEL LAZO PRINCIPAL (SINCLA AGOTADO EN 0020).
143200* IMPRIME EL BLOQUE DE TOTALES Y CIERRA LOS ARCHIVOS.
143300* SE LLEGA AQUI SOLO POR EL GO TO DE 0020 CUANDO EL READ DE
143400* SINCLA DA AT END - NUNCA POR CAIDA NATURAL DESDE 0510, ASI
143500* QUE ESTE PARRAFO SIEMPRE EJECUTA CON LOS 4 ARCHIVOS TODAVIA
143600* ABIERTOS Y CON LOS CONTADORES DE TODA LA CORRIDA YA
143700* COMPLETOS.
143800*----------------------------------------------------------------
143900 0600-IMPRIMIR-REPORTE.
144000* TITULO DEL BLOQUE DE TOTALES, SEPARADO DEL ULTIMO DETALLE POR
144100* 3 LINEAS EN BLANCO PARA QUE EL SUPERVISOR LO IDENTIFIQUE A
144200* SIMPLE VISTA COMO EL CIERRE DEL RELATORIO.
144300     WRITE REG-SINREP FROM REP-TOT-TITULO AFTER 3.
144400* LINEA DE CONTEOS DE VOLUMEN - VER COPY REP-TOT-CONTEOS EN EL
144500* AREA DE TRABAJO DEL RELATORIO PARA EL DETALLE DE CADA CAMPO.
144600     MOVE WS-CONT-LEIDOS     TO TOT-LEIDOS.
144700     MOVE WS-CONT-PROCESADOS TO TOT-PROCESADOS.
144800     MOVE WS-CONT-NO-APLICA  TO TOT-NO-APLICA.
144900     MOVE WS-CONT-DISPUTADOS TO TOT-DISPUTADOS.
145000     WRITE REG-SINREP FROM REP-TOT-CONTEOS AFTER 2.
145100* LINEA DE DISTRIBUCION DEL VEREDICTO ENTRE LOS 3 RESULTADOS
145200* CON RESPONSABLE (A, B, COMPARTIDA).
145300     MOVE WS-CONT-RESP-A     TO TOT-RESP-A.
145400     MOVE WS-CONT-RESP-B     TO TOT-RESP-B.
145500     MOVE WS-CONT-RESP-C     TO TOT-RESP-C.
145600     WRITE REG-SINREP FROM REP-TOT-RESPONS AFTER 2.
145700* ULTIMA LINEA DEL RELATORIO: LOS 2 GRANDES TOTALES DE DINERO
145800* QUE EL AREA FINANCIERA CUADRA CONTRA SUS PROPIAS ORDENES DE
145900* PAGO.
146000     MOVE WS-TOTAL-BRUTO     TO TOT-BRUTO.
146100     MOVE WS-TOTAL-NETO      TO TOT-NETO.
146200     WRITE REG-SINREP FROM REP-TOT-MONTOS AFTER 2.
146300
146400*----------------------------------------------------------------
146500* 0700 - CIERRA LOS 4 ARCHIVOS Y TERMINA EL PROCESO BATCH.
146600* ULTIMO PARRAFO DE LA DIVISION - NO HAY GO TO NI PERFORM QUE
146700* VUELVA A ENTRAR AQUI DESDE OTRO LADO, SOLO SE CAE DESDE
146800* 0600 DESPUES DE IMPRIMIR LOS TOTALES.
146900*----------------------------------------------------------------
147000 0700-CERRAR-ARQUIVOS.
147100     CLOSE SINCLA.
147200     CLOSE SINEVI.
147300     CLOSE SINRES.
147400     CLOSE SINREP.
147500     STOP RUN.
