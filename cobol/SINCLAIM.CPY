000100*===============================================================
000200*   COPY   : SINCLAIM
000300*   TITULO : REGISTRO DE ENTRADA DE SINIESTRO (2 VEHICULOS)
000400*   USADO POR : PROCSIN
000500*----------------------------------------------------------------
000600* ESTE LAYOUT LLEGA DE LA MESA DE RADICACION (CAPTURA MANUAL DEL
000700* FORMULARIO UNICO DE ACCIDENTE DE TRANSITO - FUAT). NO EXISTE
000800* VALIDACION AUTOMATICA AGUAS ARRIBA: PROCSIN ASUME QUE LA PLACA,
000900* LA COBERTURA Y EL MONTO DE DANO YA FUERON REVISADOS POR EL
001000* DIGITADOR ANTES DE QUE EL LOTE LLEGUE A SINCLA. SI SIN-CIRC-A O
001100* SIN-CIRC-B VIENEN EN CERO, PROCSIN LOS DEDUCE DE LA DESCRIPCION
001200* (VER PROCSIN, PARR. 0200-0230) ANTES DE CONSULTAR LA MATRIZ.
001300*----------------------------------------------------------------
001400*   REV  FECHA        QUIEN   DESCRIPCION
001500*   1.0  1991-04-08   RM      LAYOUT ORIGINAL DEL ARCHIVO SINCLA.
001600*   1.1  1993-11-02   RM      SE AGREGA DESGLOSE DE FECHA
001700*                             (AAAA-MM-DD) PARA QUE PROCSIN
001800*                             LA IMPRIMA EN EL ENCABEZADO DEL
001900*                             RELATORIO SIN TENER QUE PARSEAR
002000*                             EL CAMPO PLANO CADA VEZ.
002100*   1.2  1996-06-19   HG      RESERVA DE ESPACIO PARA CAMPOS
002200*                             FUTUROS (VER FILLER AL PIE) - EN
002300*                             ESA EPOCA SE PENSO AGREGAR UN
002400*                             CAMPO DE TALLER ASIGNADO, QUE
002500*                             NUNCA SE LLEGO A IMPLEMENTAR.
002600*===============================================================
002700 01  REG-SINCLA.
002800*    CLAVE UNICA DEL SINIESTRO. SINEVI (EVIDENCIAS/DOCUMENTOS)
002900*    TRAE LA MISMA CLAVE Y VIENE PRE-ORDENADO POR ELLA (VER
003000*    PROCSIN, PARR. 0322/0340).
003100     05  SIN-CLAVE.
003200         10  SIN-COD-SINIESTRO       PIC X(10).
003300*    FECHA DEL SINIESTRO EN FORMATO PLANO Y, REDEFINIDA ABAJO, EN
003400*    SUS 3 COMPONENTES (ANO DE 4 DIGITOS DESDE LA V.1.1 - VER
003500*    HISTORICO). SOLO SE USA PARA EL ENCABEZADO DEL RELATORIO, NO
003600*    PARTICIPA DE NINGUN CALCULO DE RESPONSABILIDAD O MONTO.
003700     05  SIN-FECHA-SINIESTRO         PIC X(10).
003800     05  SIN-FECHA-DESGLOSE REDEFINES SIN-FECHA-SINIESTRO.
003900         10  SIN-FECHA-AAAA          PIC X(04).
004000         10  FILLER                  PIC X(01).
004100         10  SIN-FECHA-MM            PIC X(02).
004200         10  FILLER                  PIC X(01).
004300         10  SIN-FECHA-DD            PIC X(02).
004400*    DATOS DEL VEHICULO "A" (EL PRIMERO RADICADO EN EL FUAT). SIN-
004500*    CIRC-A ES EL CODIGO DE CIRCUNSTANCIA (01-15, VER LA TABLA DE
004600*    PALABRAS CLAVE Y LA MATRIZ FASECOLDA EN PROCSIN). LA
004700*    COBERTURA DETERMINA EL FACTOR QUE SE APLICA SOBRE EL DANO DEL
004800*    OTRO VEHICULO CUANDO A RESULTA RESPONSABLE.
004900     05  SIN-VEHIC-A.
005000         10  SIN-PLACA-A             PIC X(06).
005100         10  SIN-CIRC-A              PIC 9(02).
005200         10  SIN-COBERTURA-A         PIC X(01).
005300             88  SIN-COBERT-A-PREMIUM     VALUE 'P'.
005400             88  SIN-COBERT-A-ESTANDAR    VALUE 'S'.
005500             88  SIN-COBERT-A-BASICA      VALUE 'B'.
005600* PORCENTAJE Y PISO DE DEDUCIBLE DE LA POLIZA DEL VEHICULO A. EL
005700* DEDUCIBLE QUE SE APLICA ES EL MAYOR ENTRE LOS DOS (VER PROCSIN,
005800* PARR. 0420).
005900         10  SIN-DEDUC-PCT-A         PIC 9(02)V99.
006000         10  SIN-DEDUC-MIN-A         PIC 9(09)V99.
006100* VALOR DEL DANO SUFRIDO POR EL VEHICULO A (SEGUN PERITAJE).
006200         10  SIN-DANO-MONTO-A        PIC 9(09)V99.
006300* DATOS DEL VEHICULO "B" - MISMA ESTRUCTURA QUE EL VEHICULO A.
006400     05  SIN-VEHIC-B.
006500         10  SIN-PLACA-B             PIC X(06).
006600         10  SIN-CIRC-B              PIC 9(02).
006700         10  SIN-COBERTURA-B         PIC X(01).
006800             88  SIN-COBERT-B-PREMIUM     VALUE 'P'.
006900             88  SIN-COBERT-B-ESTANDAR    VALUE 'S'.
007000             88  SIN-COBERT-B-BASICA      VALUE 'B'.
007100         10  SIN-DEDUC-PCT-B         PIC 9(02)V99.
007200         10  SIN-DEDUC-MIN-B         PIC 9(09)V99.
007300         10  SIN-DANO-MONTO-B        PIC 9(09)V99.
007400*    'Y' = LAS PARTES NO SE PUSIERON DE ACUERDO SOBRE QUIEN CAUSO
007500*    EL ACCIDENTE - PROCSIN NO CONSULTA LA MATRIZ, NEGOCIA A
007600*    PARTIR DE LAS EVIDENCIAS/DOCUMENTOS DE SINEVI (VER PROCSIN,
007700*    PARR. 0320-0326). 'N' = SE RESUELVE DIRECTO POR LA MATRIZ
007800*    (PARR. 0310).
007900     05  SIN-DISPUTA-FLAG            PIC X(01).
008000         88  SIN-ES-DISPUTADO            VALUE 'Y'.
008100         88  SIN-NO-ES-DISPUTADO         VALUE 'N'.
008200* RELATO LIBRE DEL ACCIDENTE - INSUMO DEL CLASIFICADOR DE
008300* CIRCUNSTANCIA POR PALABRAS CLAVE (PROCSIN, PARR. 0200-0220).
008400     05  SIN-DESCRIPCION             PIC X(120).
008500* ESPACIO RESERVADO DESDE LA V.1.2 - VER HISTORICO ARRIBA.
008600     05  FILLER                      PIC X(20) VALUE SPACES.
