000100*===============================================================
000200*   COPY   : SINEVID
000300*   TITULO : REGISTRO DE EVIDENCIA / DOCUMENTO DE SINIESTRO
000400*   USADO POR : PROCSIN  (SOLO SINIESTROS EN DISPUTA)
000500*----------------------------------------------------------------
000600* SINEVI ES ALIMENTADO POR EL MODULO DE PERITAJE (FUERA DE ESTE
000700* PROGRAMA) CON UN REGISTRO POR CADA ELEMENTO DE PRUEBA QUE EL
000800* PERITO O EL ABOGADO DE SINIESTROS ANEXO AL EXPEDIENTE: FOTOS O
000900* VIDEO DEL SITIO (TIPO 'E' - EVIDENCIA VISUAL) O DOCUMENTOS COMO
001000* CROQUIS, DECLARACIONES DE TESTIGOS O COMPARENDOS (TIPO 'D'). EL
001100* ARCHIVO VIENE ORDENADO POR EVI-COD-SINIESTRO EN EL MISMO ORDEN
001200* QUE SINCLA, PORQUE PROCSIN LO LEE EN PARALELO SIN HACER SORT
001300* (VER PROCSIN, PARR. 0322 Y 0340).
001400*----------------------------------------------------------------
001500*   REV  FECHA        QUIEN   DESCRIPCION
001600*   1.0  1993-11-02   RM      LAYOUT ORIGINAL DEL ARCHIVO SINEVI.
001700*===============================================================
001800 01  REG-SINEVI.
001900* MISMA CLAVE DE SINIESTRO QUE REG-SINCLA (COPY SINCLAIM).
002000     05  EVI-CLAVE.
002100         10  EVI-COD-SINIESTRO       PIC X(10).
002200*    'E' = EVIDENCIA VISUAL (FOTO, VIDEO, POSICION FINAL DE LOS
002300*    VEHICULOS). 'D' = DOCUMENTO (DECLARACION, CROQUIS, COMPARENDO
002400*    DE TRANSITO). EL NEGOCIADOR PESA CADA TIPO DISTINTO: 30% PARA
002500*    LA EVIDENCIA VISUAL PROMEDIADA, 20% PARA EL DOCUMENTO
002600*    PROMEDIADO (VER PROCSIN, PARR. 0324).
002700     05  EVI-TIPO                    PIC X(01).
002800         88  EVI-ES-VISUAL               VALUE 'E'.
002900         88  EVI-ES-DOCUMENTO             VALUE 'D'.
003000*    A QUIEN SENALA ESTE ELEMENTO DE PRUEBA COMO RESPONSABLE: 'A'
003100*    AL VEHICULO A, 'B' AL VEHICULO B, 'C' COMPARTIDA ENTRE LOS
003200*    DOS (EL PERITO NO LOGRO DECIDIRSE POR UNO SOLO).
003300     05  EVI-RESP-SUGERIDA           PIC X(01).
003400         88  EVI-SUGIERE-A                VALUE 'A'.
003500         88  EVI-SUGIERE-B                VALUE 'B'.
003600         88  EVI-SUGIERE-COMPARTIDA       VALUE 'C'.
003700*    GRADO DE CONFIANZA DEL PERITO EN ESTE ELEMENTO (0.00- 9.99).
003800*    LOS DOCUMENTOS CON CONFIANZA MENOR A 0.30 SE DESCARTAN DEL
003900*    PROMEDIO (VER PROCSIN, PARR. 0322) POR CONSIDERARSE POCO
004000*    CONCLUYENTES PARA SUSTENTAR UN CAMBIO DE RESPONSABILIDAD.
004100     05  EVI-CONFIANZA               PIC 9V99.
004200*    'Y' = EL ITEM YA FUE REVISADO POR EL AJUSTADOR Y ESTA LISTO
004300*    PARA ENTRAR AL PROMEDIO (SOLO SE USA PARA EVIDENCIA VISUAL,
004400*    VER PROCSIN PARR. 0322). 'N' = TODAVIA EN REVISION - SE
004500*    IGNORA EN ESTA CORRIDA DEL PROCESO BATCH.
004600     05  EVI-PROCESADO-FLAG          PIC X(01).
004700         88  EVI-ITEM-UTILIZABLE          VALUE 'Y'.
004800         88  EVI-ITEM-DESCARTADO          VALUE 'N'.
004900     05  FILLER                      PIC X(04) VALUE SPACES.
